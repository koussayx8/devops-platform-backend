000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID. MATRIC-COB.                                          
000300 AUTHOR. M.TAVARES.                                               
000400 INSTALLATION. EMPRESA S / A - CONTRATO ESTACAO DE ESQUI.         
000500 DATE-WRITTEN. 14/02/2013.                                        
000600 DATE-COMPILED.                                                   
000700 SECURITY. USO INTERNO - ACESSO RESTRITO A OPERACAO DE LOTE.      
000800***************************************************************** 
000900*    PROGRAMA     : MATRIC-COB                                    
001000*    FINALIDADE   : SUB-ROTINA DE MANUTENCAO DA TABELA DE         
001100*                   MATRICULAS DE ESQUIADOR EM CURSO DA ESTACAO   
001200*                   DE ESQUI (LISTAGEM, CADASTRO, CADASTRO COM    
001300*                   VINCULACAO A ESQUIADOR, CADASTRO COM          
001400*                   VINCULACAO A ESQUIADOR E CURSO, VINCULACAO    
001500*                   DE CURSO, ATUALIZACAO, EXCLUSAO, CONSULTA E   
001600*                   CONSULTA DE SEMANAS POR INSTRUTOR/SUPORTE).   
001700*                   CHAMADA POR GESSKI-COB.                       
001800*    ORIGEM       : DERIVADO DO ANTIGO CADNOTAS.COB/ENTNOTAS.COB  
001900*                   DO SISTEMA DE NOTAS (LANCAMENTO DE NOTA DO    
002000*                   ALUNO POR DISCIPLINA), ONDE O CAMPO BIM-NOTA  
002100*                   DEU LUGAR A NUM-WEEK.                         
002200*---------------------------------------------------------------* 
002300*    HISTORICO DE ALTERACOES                                      
002400*    VRS    DATA         PROGRAMADOR    CHAMADO      DESCRICAO    
002500*    1.0    14/02/2013    M.TAVARES     WCO-3312     IMPLANTACAO  
002600*                                                     - CADASTRO, 
002700*                                                     LISTAGEM,   
002800*                                                     CONSULTA,   
002900*                                                     ATUALIZACAO 
003000*                                                     E EXCLUSAO  
003100*                                                     DE          
003200*                                                     MATRICULA.  
003300*    1.1    21/05/2015    M.TAVARES     WCO-1950     INCLUIDAS    
003400*                                                     AS FUNCOES  
003500*                                                     DE CADASTRO 
003600*                                                     COM         
003700*                                                     VINCULACAO  
003800*                                                     E A         
003900*                                                     VINCULACAO  
004000*                                                     DE CURSO.   
004100*    1.2    11/03/2016    M.TAVARES     WCO-2240     INCLUIDA A   
004200*                                                     CONSULTA DE 
004300*                                                     SEMANAS POR 
004400*                                                     INSTRUTOR E 
004500*                                                     SUPORTE;    
004600*                                                     NUM-WEEK    
004700*                                                     PASSA A     
004800*                                                     ACEITAR     
004900*                                                     ZERO E      
005000*                                                     NEGATIVO    
005100*                                                     SEM         
005200*                                                     CRITICA.    
005300*    1.3    14/01/2017    E.SOUZA       WCO-0099     PARAMETRO DE 
005400*                                                     DATA DE     
005500*                                                     PROCESSA-   
005600*                                                     MENTO       
005700*                                                     COM ANO DE 2
005800*                                                     DIGITOS     
005900*                                                     GRAVAVA     
006000*                                                     SECULO 19 NA
006100*                                                     DATA DE     
006200*                                                     MATRICULA.  
006300*                                                     CORRIGIDA A 
006400*                                                     CRITICA DE  
006500*                                                     CCYY.       
006600*    1.4    18/06/2018    M.TAVARES     WCO-2895     CRITICA DE   
006700*                                                     NULO NA     
006800*                                                     INCLUSAO/   
006900*                                                     ATUALIZACAO 
007000*                                                     REJEITAVA   
007100*                                                     MATRICULA   
007200*                                                     DE          
007300*                                                     ESQUIADOR   
007400*                                                     CADASTRADO  
007500*                                                     COM ID      
007600*                                                     ZERO (VALOR 
007700*                                                     VALIDO NO   
007800*                                                     CADASTRO DE 
007900*                                                     ESQUIADOR). 
008000*                                                     CRITICA     
008100*                                                     PASSA A     
008200*                                                     TESTAR A    
008300*                                                     TRANSACAO   
008400*                                                     INTEIRA EM  
008500*                                                     VEZ DA      
008600*                                                     CHAVE DE    
008700*                                                     ESQUIADOR.  
008800*    1.5    05/03/2021    M.TAVARES     WCO-2896     DATA DE      
008900*                                                     MATRICULA   
009000*                                                     PASSA A VIR 
009100*                                                     DE LK-DATA- 
009200*                                                     PROCESSA-   
009300*                                                     MENTO       
009400*                                                     (GESSKI-COB)
009500*                                                     EM VEZ DE   
009600*                                                     FICAR EM    
009700*                                                     BRANCO.     
009800***************************************************************** 
009900                                                                  
010000 ENVIRONMENT DIVISION.                                            
010100                                                                  
010200 CONFIGURATION SECTION.                                           
010300 SPECIAL-NAMES.                                                   
010400     C01 IS TOP-OF-FORM                                           
010500     CLASS CLASSE-NUMERICA IS '0' THRU '9'                        
010600     UPSI-0 ON STATUS IS SW-REPROCESSO-LIGADO                     
010700     UPSI-0 OFF STATUS IS SW-REPROCESSO-DESLIGADO.                
010800                                                                  
010900 DATA DIVISION.                                                   
011000                                                                  
011100 WORKING-STORAGE SECTION.                                         
011200                                                                  
011300*    CONTADORES E INDICADOR AVULSOS DESTA SUB-ROTINA - NIVEL 77   
011400*    (PADRAO DESTA CASA PARA ITENS DE TRABALHO SEM GRUPO).        
011500 77  WS-REG-QTDE-CHAMADAS         PIC 9(05) COMP VALUE ZERO.      
011600 77  WS-REG-QTDE-INCLUSOES        PIC 9(05) COMP VALUE ZERO.      
011700 77  WS-REG-SW-TABELA-CHEIA       PIC X(01) VALUE 'N'.            
011800     88  WS-REG-TABELA-CHEIA-SIM      VALUE 'S'.                  
011900                                                                  
012000 01  WS-AREA-TRABALHO.                                            
012100     05  WS-REG-ACHOU-IDX         PIC 9(04) COMP VALUE ZERO.      
012200     05  WS-INS-ACHOU-IDX         PIC 9(04) COMP VALUE ZERO.      
012300     05  WS-REG-PROX-NUM          PIC 9(09) VALUE ZERO.           
012400     05  WS-REG-IDX-VARRE         PIC 9(04) COMP VALUE ZERO.      
012500     05  WS-REG-IDX-DESTINO       PIC 9(04) COMP VALUE ZERO.      
012600     05  WS-REG-IDX-ORIGEM        PIC 9(04) COMP VALUE ZERO.      
012700     05  WS-CRS-IDX-VARRE         PIC 9(04) COMP VALUE ZERO.      
012800     05  WS-INS-IDX-VARRE         PIC 9(04) COMP VALUE ZERO.      
012900     05  WS-NWK-IDX-CURSO         PIC 9(04) COMP VALUE ZERO.      
013000     05  WS-NWK-IDX-REG           PIC 9(04) COMP VALUE ZERO.      
013100     05  WS-NWK-IDX-DUPL          PIC 9(04) COMP VALUE ZERO.      
013200     05  WS-NWK-JA-EXISTE         PIC X(01) VALUE 'N'.            
013300         88  WS-NWK-DUPLICADO         VALUE 'S'.                  
013400     05  WS-MAT-DATA-HOJE.                                        
013500         10  WS-MAT-HOJE-ANO      PIC 9(04).                      
013600         10  WS-MAT-HOJE-MES      PIC 9(02).                      
013700         10  WS-MAT-HOJE-DIA      PIC 9(02).                      
013800     05  WS-MAT-DATA-HOJE-R  REDEFINES WS-MAT-DATA-HOJE           
013900                                  PIC 9(08).                      
014000     05  FILLER                   PIC X(04).                      
014100                                                                  
014200 LINKAGE SECTION.                                                 
014300                                                                  
014400 01  LK-AREA-CONTROLE.                                            
014500     COPY CPCTRL.                                                 
014600                                                                  
014700 01  LK-TRANSACAO.                                                
014800     COPY CPTRANS.                                                
014900                                                                  
015000 01  LK-REG-TABELA.                                               
015100     05  LK-REG-QTDE              PIC 9(04) COMP.                 
015200     05  LK-REG-REG OCCURS 2000 TIMES                             
015300                                  INDEXED BY LK-REG-IDX.          
015400         COPY CPMATRIC.                                           
015500                                                                  
015600 01  LK-INS-TABELA.                                               
015700     05  LK-INS-QTDE              PIC 9(04) COMP.                 
015800     05  LK-INS-REG OCCURS 100 TIMES                              
015900                                  INDEXED BY LK-INS-IDX.          
016000         COPY CPINSTR.                                            
016100                                                                  
016200 01  LK-CRS-TABELA.                                               
016300     05  LK-CRS-QTDE              PIC 9(04) COMP.                 
016400     05  LK-CRS-REG OCCURS 200 TIMES                              
016500                                  INDEXED BY LK-CRS-IDX.          
016600         COPY CPCURSO.                                            
016700                                                                  
016800 PROCEDURE DIVISION USING LK-AREA-CONTROLE                        
016900                          LK-TRANSACAO                            
017000                          LK-REG-TABELA                           
017100                          LK-INS-TABELA                           
017200                          LK-CRS-TABELA.                          
017300                                                                  
017400 0000-CONTROLE-MATRIC.                                            
017500     ADD 1 TO WS-REG-QTDE-CHAMADAS                                
017600     MOVE 'N' TO LK-ERRO                                          
017700     MOVE 'N' TO LK-ACHOU                                         
017800     MOVE SPACES TO LK-MENSAGEM-ERRO                              
017900     MOVE LK-DATA-PROCESSAMENTO TO WS-MAT-DATA-HOJE-R             
018000     EVALUATE TR-FUNCAO                                           
018100         WHEN 'RGLST '                                            
018200             PERFORM 1000-LISTA-MATRIC THRU 1000-FIM-LISTA        
018300         WHEN 'RGADD '                                            
018400             PERFORM 2000-INCLUI-MATRIC THRU 2000-FIM-INCLUI      
018500         WHEN 'RGGET '                                            
018600             PERFORM 3000-CONSULTA-MATRIC THRU 3000-FIM-CONSULTA  
018700         WHEN 'RGUPD '                                            
018800             PERFORM 4000-ATUALIZA-MATRIC THRU 4000-FIM-ATUALIZA  
018900         WHEN 'RGRMV '                                            
019000             PERFORM 5000-EXCLUI-MATRIC THRU 5000-FIM-EXCLUI      
019100         WHEN 'RGASK '                                            
019200             PERFORM 6000-INCLUI-VINCULA-SKI THRU 6000-FIM-INCLUI 
019300         WHEN 'RGACR '                                            
019400             PERFORM 7000-INCLUI-VINCULA-SKI-CRS THRU             
019500                     7000-FIM-INCLUI                              
019600         WHEN 'RGASC '                                            
019700             PERFORM 8000-VINCULA-CURSO THRU 8000-FIM-VINCULA     
019800         WHEN 'RGNWS '                                            
019900             PERFORM 9000-SEMANAS-POR-INSTR THRU 9000-FIM-SEMANAS 
020000         WHEN OTHER                                               
020100             MOVE 'S' TO LK-ERRO                                  
020200             MOVE 'FUNCAO INVALIDA EM MATRIC-COB' TO              
020300                  LK-MENSAGEM-ERRO                                
020400     END-EVALUATE                                                 
020500     GOBACK.                                                      
020600                                                                  
020700 1000-LISTA-MATRIC.                                               
020800     MOVE ZERO TO LK-QTDE-RESULT                                  
020900     SET LK-IDX-RESULT TO 1                                       
021000     SET LK-REG-IDX TO 1                                          
021100 1010-LISTA-MATRIC-LOOP.                                          
021200     IF LK-REG-IDX > LK-REG-QTDE                                  
021300        GO TO 1000-FIM-LISTA.                                     
021400     IF LK-QTDE-RESULT < 40                                       
021500        MOVE NUM-REGISTRATION (LK-REG-IDX) TO                     
021600             LK-RESULT-VALOR (LK-IDX-RESULT)                      
021700        SET LK-IDX-RESULT UP BY 1                                 
021800        ADD 1 TO LK-QTDE-RESULT.                                  
021900     SET LK-REG-IDX UP BY 1                                       
022000     GO TO 1010-LISTA-MATRIC-LOOP.                                
022100 1000-FIM-LISTA.                                                  
022200     MOVE 'S' TO LK-ACHOU                                         
022300     EXIT.                                                        
022400                                                                  
022500 2000-INCLUI-MATRIC.                                              
022600*    TR-REG-ESQUIADOR-ID NAO SERVE DE SENTINELA DE NULO - ID DE   
022700*    ESQUIADOR ZERO E VALOR VALIDO NO CADASTRO (VIDE WCO-2895).   
022800*    A CRITICA DE TRANSACAO AUSENTE E FEITA NA VISAO INTEIRA DE   
022900*    TR-DADOS-MATRICULA.                                          
023000     IF TR-DADOS-MATRICULA = SPACES OR LOW-VALUES                 
023100        MOVE 'S' TO LK-ERRO                                       
023200        MOVE 'REGISTRO DE MATRICULA NULO/AUSENTE' TO              
023300             LK-MENSAGEM-ERRO                                     
023400        GO TO 2000-FIM-INCLUI.                                    
023500     IF LK-REG-QTDE >= 2000                                       
023600        MOVE 'S' TO LK-ERRO                                       
023700        MOVE 'S' TO WS-REG-SW-TABELA-CHEIA                        
023800        MOVE 'TABELA DE MATRICULAS CHEIA' TO LK-MENSAGEM-ERRO     
023900        GO TO 2000-FIM-INCLUI.                                    
024000     ADD 1 TO WS-REG-QTDE-INCLUSOES                               
024100     PERFORM 9900-GRAVA-MATRIC THRU 9900-FIM-GRAVA                
024200     MOVE WS-REG-PROX-NUM TO LK-CHAVE-1                           
024300     MOVE 'S' TO LK-ACHOU.                                        
024400 2000-FIM-INCLUI.                                                 
024500     EXIT.                                                        
024600                                                                  
024700 3000-CONSULTA-MATRIC.                                            
024800     IF TR-REG-NUM = ZERO                                         
024900        MOVE 'S' TO LK-ERRO                                       
025000        MOVE 'CHAVE DE MATRICULA NULA/AUSENTE' TO LK-MENSAGEM-ERRO
025100        GO TO 3000-FIM-CONSULTA.                                  
025200     PERFORM 9000-LOCALIZA-MATRIC THRU 9000-FIM-LOCALIZA          
025300     IF WS-REG-ACHOU-IDX = ZERO                                   
025400        MOVE 'N' TO LK-ACHOU                                      
025500        GO TO 3000-FIM-CONSULTA.                                  
025600     SET LK-REG-IDX TO WS-REG-ACHOU-IDX                           
025700     MOVE 'S' TO LK-ACHOU                                         
025800     MOVE NUM-REGISTRATION (LK-REG-IDX) TO LK-CHAVE-1.            
025900 3000-FIM-CONSULTA.                                               
026000     EXIT.                                                        
026100                                                                  
026200 4000-ATUALIZA-MATRIC.                                            
026300*    TR-REG-ESQUIADOR-ID NAO SERVE DE SENTINELA DE NULO - ID DE   
026400*    ESQUIADOR ZERO E VALOR VALIDO NO CADASTRO (VIDE WCO-2895).   
026500*    A CRITICA DE TRANSACAO AUSENTE E FEITA NA VISAO INTEIRA DE   
026600*    TR-DADOS-MATRICULA.                                          
026700     IF TR-DADOS-MATRICULA = SPACES OR LOW-VALUES                 
026800        MOVE 'S' TO LK-ERRO                                       
026900        MOVE 'REGISTRO DE MATRICULA NULO/AUSENTE' TO              
027000             LK-MENSAGEM-ERRO                                     
027100        GO TO 4000-FIM-ATUALIZA.                                  
027200     PERFORM 9000-LOCALIZA-MATRIC THRU 9000-FIM-LOCALIZA          
027300     IF WS-REG-ACHOU-IDX = ZERO                                   
027400        MOVE 'N' TO LK-ACHOU                                      
027500        GO TO 4000-FIM-ATUALIZA.                                  
027600     SET LK-REG-IDX TO WS-REG-ACHOU-IDX                           
027700     MOVE TR-REG-SEMANA       TO NUM-WEEK (LK-REG-IDX)            
027800     MOVE TR-REG-ESQUIADOR-ID TO SKIER-NUM (LK-REG-IDX)           
027900     MOVE TR-REG-CURSO-ID     TO COURSE-NUM (LK-REG-IDX)          
028000     MOVE 'S' TO LK-ACHOU.                                        
028100 4000-FIM-ATUALIZA.                                               
028200     EXIT.                                                        
028300                                                                  
028400 5000-EXCLUI-MATRIC.                                              
028500     IF TR-REG-NUM = ZERO                                         
028600        MOVE 'S' TO LK-ERRO                                       
028700        MOVE 'CHAVE DE MATRICULA NULA/AUSENTE' TO LK-MENSAGEM-ERRO
028800        GO TO 5000-FIM-EXCLUI.                                    
028900     PERFORM 9000-LOCALIZA-MATRIC THRU 9000-FIM-LOCALIZA          
029000     IF WS-REG-ACHOU-IDX = ZERO                                   
029100        MOVE 'N' TO LK-ACHOU                                      
029200        GO TO 5000-FIM-EXCLUI.                                    
029300     MOVE WS-REG-ACHOU-IDX TO WS-REG-IDX-DESTINO                  
029400 5010-COMPACTA-LOOP.                                              
029500     COMPUTE WS-REG-IDX-ORIGEM = WS-REG-IDX-DESTINO + 1           
029600     IF WS-REG-IDX-ORIGEM > LK-REG-QTDE                           
029700        GO TO 5020-LIMPA-ULTIMA.                                  
029800     MOVE LK-REG-REG (WS-REG-IDX-ORIGEM)                          
029900          TO LK-REG-REG (WS-REG-IDX-DESTINO)                      
030000     ADD 1 TO WS-REG-IDX-DESTINO                                  
030100     GO TO 5010-COMPACTA-LOOP.                                    
030200 5020-LIMPA-ULTIMA.                                               
030300     SET LK-REG-IDX TO LK-REG-QTDE                                
030400     MOVE SPACES TO LK-REG-REG (LK-REG-IDX)                       
030500     SUBTRACT 1 FROM LK-REG-QTDE                                  
030600     MOVE 'S' TO LK-ACHOU.                                        
030700 5000-FIM-EXCLUI.                                                 
030800     EXIT.                                                        
030900                                                                  
031000 6000-INCLUI-VINCULA-SKI.                                         
031100*    INCLUI NOVA MATRICULA VINCULADA AO ESQUIADOR INFORMADO.      
031200*    SEM CRITICA DE NULO NESTA FUNCAO POR DECISAO DE NEGOCIO -    
031300*    VER WCO-1950 (A VINCULACAO E SEMPRE DISPARADA A PARTIR DO    
031400*    CADASTRO DE ESQUIADOR, QUE JA GARANTE A CHAVE).              
031500     IF LK-REG-QTDE >= 2000                                       
031600        MOVE 'S' TO LK-ERRO                                       
031700        MOVE 'TABELA DE MATRICULAS CHEIA' TO LK-MENSAGEM-ERRO     
031800        GO TO 6000-FIM-INCLUI.                                    
031900     PERFORM 9900-GRAVA-MATRIC THRU 9900-FIM-GRAVA                
032000     MOVE WS-REG-PROX-NUM TO LK-CHAVE-1                           
032100     MOVE 'S' TO LK-ACHOU.                                        
032200 6000-FIM-INCLUI.                                                 
032300     EXIT.                                                        
032400                                                                  
032500 7000-INCLUI-VINCULA-SKI-CRS.                                     
032600*    INCLUI NOVA MATRICULA VINCULADA AO ESQUIADOR E AO CURSO      
032700*    INFORMADOS, SEM CRITICA DE NULO (WCO-1950).                  
032800     IF LK-REG-QTDE >= 2000                                       
032900        MOVE 'S' TO LK-ERRO                                       
033000        MOVE 'TABELA DE MATRICULAS CHEIA' TO LK-MENSAGEM-ERRO     
033100        GO TO 7000-FIM-INCLUI.                                    
033200     PERFORM 9900-GRAVA-MATRIC THRU 9900-FIM-GRAVA                
033300     MOVE WS-REG-PROX-NUM TO LK-CHAVE-1                           
033400     MOVE 'S' TO LK-ACHOU.                                        
033500 7000-FIM-INCLUI.                                                 
033600     EXIT.                                                        
033700                                                                  
033800 8000-VINCULA-CURSO.                                              
033900*    ATRIBUI O CURSO A UMA MATRICULA JA EXISTENTE. SE A           
034000*    MATRICULA NAO FOR ENCONTRADA, NAO HA GRAVACAO NEM ERRO -     
034100*    SOMENTE LK-ACHOU = 'N' (WCO-1950).                           
034200     PERFORM 9000-LOCALIZA-MATRIC THRU 9000-FIM-LOCALIZA          
034300     IF WS-REG-ACHOU-IDX = ZERO                                   
034400        MOVE 'N' TO LK-ACHOU                                      
034500        GO TO 8000-FIM-VINCULA.                                   
034600     SET LK-REG-IDX TO WS-REG-ACHOU-IDX                           
034700     MOVE TR-REG-CURSO-ID TO COURSE-NUM (LK-REG-IDX)              
034800     MOVE 'S' TO LK-ACHOU.                                        
034900 8000-FIM-VINCULA.                                                
035000     EXIT.                                                        
035100                                                                  
035200 9000-SEMANAS-POR-INSTR.                                          
035300*    JUNCAO INSTRUTOR -> COURSE-IDS -> CURSO (SUPORTE IGUAL) ->   
035400*    MATRICULA (COURSE-NUM IGUAL), RETORNANDO A LISTA DE          
035500*    VALORES DISTINTOS DE NUM-WEEK (WCO-2240).                    
035600     IF TR-REG-INSTRUTOR-ID = ZERO OR TR-REG-SUPORTE = SPACES     
035700        MOVE 'S' TO LK-ERRO                                       
035800        MOVE 'INSTRUTOR OU SUPORTE NULO/AUSENTE' TO               
035900             LK-MENSAGEM-ERRO                                     
036000        GO TO 9000-FIM-SEMANAS.                                   
036100     MOVE ZERO TO LK-QTDE-RESULT                                  
036200     SET LK-IDX-RESULT TO 1                                       
036300     MOVE ZERO TO WS-NWK-IDX-DUPL                                 
036400     PERFORM 9100-LOCALIZA-INSTR THRU 9100-FIM-LOCALIZA           
036500     IF WS-INS-ACHOU-IDX = ZERO                                   
036600        MOVE 'S' TO LK-ACHOU                                      
036700        GO TO 9000-FIM-SEMANAS.                                   
036800     SET LK-INS-IDX TO WS-INS-ACHOU-IDX                           
036900     SET WS-NWK-IDX-CURSO TO 1                                    
037000 9010-PERCORRE-CURSOS-INSTR.                                      
037100     IF WS-NWK-IDX-CURSO > INS-QTDE-CURSOS (LK-INS-IDX)           
037200        GO TO 9000-FIM-SEMANAS.                                   
037300     SET LK-INS-IDX TO WS-INS-ACHOU-IDX                           
037400     SET WS-CRS-IDX-VARRE TO 1                                    
037500 9020-PERCORRE-CURSOS-LOOP.                                       
037600     IF WS-CRS-IDX-VARRE > LK-CRS-QTDE                            
037700        GO TO 9050-PROXIMO-CURSO-INSTR.                           
037800     SET LK-CRS-IDX TO WS-CRS-IDX-VARRE                           
037900     SET LK-INS-IDX TO WS-INS-ACHOU-IDX                           
038000     IF NUM-COURSE (LK-CRS-IDX) NOT =                             
038100        COURSE-IDS (LK-INS-IDX, WS-NWK-IDX-CURSO)                 
038200        GO TO 9040-PROXIMO-CURSO-VARRE.                           
038300     IF SUPPORT (LK-CRS-IDX) NOT = TR-REG-SUPORTE                 
038400        GO TO 9040-PROXIMO-CURSO-VARRE.                           
038500     SET WS-NWK-IDX-REG TO 1                                      
038600 9030-PERCORRE-MATRIC-LOOP.                                       
038700     IF WS-NWK-IDX-REG > LK-REG-QTDE                              
038800        GO TO 9040-PROXIMO-CURSO-VARRE.                           
038900     SET LK-REG-IDX TO WS-NWK-IDX-REG                             
039000     IF COURSE-NUM (LK-REG-IDX) = NUM-COURSE (LK-CRS-IDX)         
039100        PERFORM 9200-REGISTRA-SEMANA THRU 9200-FIM-REGISTRA.      
039200     SET WS-NWK-IDX-REG UP BY 1                                   
039300     GO TO 9030-PERCORRE-MATRIC-LOOP.                             
039400 9040-PROXIMO-CURSO-VARRE.                                        
039500     SET WS-CRS-IDX-VARRE UP BY 1                                 
039600     GO TO 9020-PERCORRE-CURSOS-LOOP.                             
039700 9050-PROXIMO-CURSO-INSTR.                                        
039800     SET WS-NWK-IDX-CURSO UP BY 1                                 
039900     GO TO 9010-PERCORRE-CURSOS-INSTR.                            
040000 9000-FIM-SEMANAS.                                                
040100     MOVE 'S' TO LK-ACHOU                                         
040200     EXIT.                                                        
040300                                                                  
040400 9100-LOCALIZA-INSTR.                                             
040500     MOVE ZERO TO WS-INS-ACHOU-IDX                                
040600     SET WS-INS-IDX-VARRE TO 1                                    
040700 9110-LOCALIZA-INSTR-LOOP.                                        
040800     IF WS-INS-IDX-VARRE > LK-INS-QTDE                            
040900        GO TO 9100-FIM-LOCALIZA.                                  
041000     SET LK-INS-IDX TO WS-INS-IDX-VARRE                           
041100     IF NUM-INSTRUCTOR (LK-INS-IDX) = TR-REG-INSTRUTOR-ID         
041200        MOVE WS-INS-IDX-VARRE TO WS-INS-ACHOU-IDX                 
041300        GO TO 9100-FIM-LOCALIZA.                                  
041400     SET WS-INS-IDX-VARRE UP BY 1                                 
041500     GO TO 9110-LOCALIZA-INSTR-LOOP.                              
041600 9100-FIM-LOCALIZA.                                               
041700     EXIT.                                                        
041800                                                                  
041900 9200-REGISTRA-SEMANA.                                            
042000*    ACRESCENTA O VALOR DE NUM-WEEK AO RESULTADO SOMENTE SE       
042100*    AINDA NAO PRESENTE (LISTA DE VALORES DISTINTOS).             
042200     MOVE 'N' TO WS-NWK-JA-EXISTE                                 
042300     SET WS-NWK-IDX-DUPL TO 1                                     
042400 9210-VERIFICA-DUPLICADO.                                         
042500     IF WS-NWK-IDX-DUPL > LK-QTDE-RESULT                          
042600        GO TO 9220-ACRESCENTA.                                    
042700     IF LK-RESULT-VALOR (WS-NWK-IDX-DUPL) = NUM-WEEK (LK-REG-IDX) 
042800        MOVE 'S' TO WS-NWK-JA-EXISTE                              
042900        GO TO 9200-FIM-REGISTRA.                                  
043000     SET WS-NWK-IDX-DUPL UP BY 1                                  
043100     GO TO 9210-VERIFICA-DUPLICADO.                               
043200 9220-ACRESCENTA.                                                 
043300     IF LK-QTDE-RESULT < 40                                       
043400        SET LK-IDX-RESULT TO LK-QTDE-RESULT                       
043500        SET LK-IDX-RESULT UP BY 1                                 
043600        MOVE NUM-WEEK (LK-REG-IDX) TO                             
043700             LK-RESULT-VALOR (LK-IDX-RESULT)                      
043800        ADD 1 TO LK-QTDE-RESULT.                                  
043900 9200-FIM-REGISTRA.                                               
044000     EXIT.                                                        
044100                                                                  
044200 9000-LOCALIZA-MATRIC.                                            
044300     MOVE ZERO TO WS-REG-ACHOU-IDX                                
044400     SET WS-REG-IDX-VARRE TO 1                                    
044500 9010-LOCALIZA-MATRIC-LOOP.                                       
044600     IF WS-REG-IDX-VARRE > LK-REG-QTDE                            
044700        GO TO 9000-FIM-LOCALIZA.                                  
044800     SET LK-REG-IDX TO WS-REG-IDX-VARRE                           
044900     IF NUM-REGISTRATION (LK-REG-IDX) = TR-REG-NUM                
045000        MOVE WS-REG-IDX-VARRE TO WS-REG-ACHOU-IDX                 
045100        GO TO 9000-FIM-LOCALIZA.                                  
045200     SET WS-REG-IDX-VARRE UP BY 1                                 
045300     GO TO 9010-LOCALIZA-MATRIC-LOOP.                             
045400 9000-FIM-LOCALIZA.                                               
045500     EXIT.                                                        
045600                                                                  
045700 9900-GRAVA-MATRIC.                                               
045800     COMPUTE WS-REG-PROX-NUM = LK-REG-QTDE + 1                    
045900     SET LK-REG-IDX TO LK-REG-QTDE                                
046000     SET LK-REG-IDX UP BY 1                                       
046100     ADD 1 TO LK-REG-QTDE                                         
046200     MOVE WS-REG-PROX-NUM     TO NUM-REGISTRATION (LK-REG-IDX)    
046300     MOVE TR-REG-SEMANA       TO NUM-WEEK (LK-REG-IDX)            
046400     MOVE TR-REG-ESQUIADOR-ID TO SKIER-NUM (LK-REG-IDX)           
046500     MOVE TR-REG-CURSO-ID     TO COURSE-NUM (LK-REG-IDX)          
046600     MOVE 'A'                 TO MAT-IND-SITUACAO (LK-REG-IDX)    
046700     MOVE WS-MAT-DATA-HOJE-R  TO                                  
046800          MAT-DATA-MATRICULA-R (LK-REG-IDX).                      
046900 9900-FIM-GRAVA.                                                  
047000     EXIT.                                                        
