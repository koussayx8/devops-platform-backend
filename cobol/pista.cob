000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID. PISTA-COB.                                           
000300 AUTHOR. M.TAVARES.                                               
000400 INSTALLATION. EMPRESA S / A - CONTRATO ESTACAO DE ESQUI.         
000500 DATE-WRITTEN. 14/02/2013.                                        
000600 DATE-COMPILED.                                                   
000700 SECURITY. USO INTERNO - ACESSO RESTRITO A OPERACAO DE LOTE.      
000800***************************************************************** 
000900*    PROGRAMA     : PISTA-COB                                     
001000*    FINALIDADE   : SUB-ROTINA DE MANUTENCAO DA TABELA DE PISTAS  
001100*                   DA ESTACAO DE ESQUI (LISTAGEM, CADASTRO,      
001200*                   EXCLUSAO E CONSULTA). CHAMADA POR GESSKI-COB  
001300*                   PARA CADA TRANSACAO DE PISTA DO ARQUIVO       
001400*                   DIARIO.                                       
001500*    ORIGEM       : SEM CORRESPONDENTE DIRETO NO SISTEMA DE NOTAS 
001600*                   DESTA CASA (NAO HAVIA CADASTRO DE PISTA); A   
001700*                   ROTINA DE EXCLUSAO FOI MODELADA NOS MOLDES DE 
001800*                   EXCALU.COB/EXCDIS.COB, MANTENDO O PADRAO DE   
001900*                   COMPACTACAO DE TABELA DESTA CASA.             
002000*---------------------------------------------------------------* 
002100*    HISTORICO DE ALTERACOES                                      
002200*    VRS    DATA         PROGRAMADOR    CHAMADO      DESCRICAO    
002300*    1.0    21/05/2015    M.TAVARES     WCO-1950     IMPLANTACAO  
002400*                                                     - CADASTRO, 
002500*                                                     LISTAGEM,   
002600*                                                     CONSULTA E  
002700*                                                     EXCLUSAO DE 
002800*                                                     PISTA.      
002900*    1.1    14/06/2017    M.TAVARES     WCO-2610     CORRIGIDA    
003000*                                                     COMPACTACAO 
003100*                                                     DA TABELA   
003200*                                                     APOS        
003300*                                                     EXCLUSAO -  
003400*                                                     ULTIMA      
003500*                                                     POSICAO NAO 
003600*                                                     ERA LIMPA.  
003700*    1.2    05/03/2021    M.TAVARES     WCO-2896     DATA DE      
003800*                                                     MANUTENCAO  
003900*                                                     DA PISTA    
004000*                                                     PASSA A VIR 
004100*                                                     DE LK-DATA- 
004200*                                                     PROCESSA-   
004300*                                                     MENTO       
004400*                                                     (GESSKI-COB)
004500*                                                     EM VEZ DE   
004600*                                                     FICAR EM    
004700*                                                     BRANCO.     
004800***************************************************************** 
004900                                                                  
005000 ENVIRONMENT DIVISION.                                            
005100                                                                  
005200 CONFIGURATION SECTION.                                           
005300 SPECIAL-NAMES.                                                   
005400     C01 IS TOP-OF-FORM                                           
005500     CLASS CLASSE-NUMERICA IS '0' THRU '9'                        
005600     UPSI-0 ON STATUS IS SW-REPROCESSO-LIGADO                     
005700     UPSI-0 OFF STATUS IS SW-REPROCESSO-DESLIGADO.                
005800                                                                  
005900 DATA DIVISION.                                                   
006000                                                                  
006100 WORKING-STORAGE SECTION.                                         
006200                                                                  
006300*    CONTADORES E INDICADOR AVULSOS DESTA SUB-ROTINA - NIVEL 77   
006400*    (PADRAO DESTA CASA PARA ITENS DE TRABALHO SEM GRUPO).        
006500 77  WS-PIS-QTDE-CHAMADAS         PIC 9(05) COMP VALUE ZERO.      
006600 77  WS-PIS-QTDE-EXCLUSOES        PIC 9(05) COMP VALUE ZERO.      
006700 77  WS-PIS-SW-TABELA-CHEIA       PIC X(01) VALUE 'N'.            
006800     88  WS-PIS-TABELA-CHEIA-SIM      VALUE 'S'.                  
006900                                                                  
007000 01  WS-AREA-TRABALHO.                                            
007100     05  WS-PIS-ACHOU-IDX         PIC 9(04) COMP VALUE ZERO.      
007200     05  WS-PIS-PROX-NUM          PIC 9(09) VALUE ZERO.           
007300     05  WS-PIS-IDX-VARRE         PIC 9(04) COMP VALUE ZERO.      
007400     05  WS-PIS-IDX-DESTINO       PIC 9(04) COMP VALUE ZERO.      
007500     05  WS-PIS-IDX-ORIGEM        PIC 9(04) COMP VALUE ZERO.      
007600     05  WS-PIS-DATA-HOJE.                                        
007700         10  WS-PIS-HOJE-ANO      PIC 9(04).                      
007800         10  WS-PIS-HOJE-MES      PIC 9(02).                      
007900         10  WS-PIS-HOJE-DIA      PIC 9(02).                      
008000     05  WS-PIS-DATA-HOJE-R  REDEFINES WS-PIS-DATA-HOJE           
008100                                  PIC 9(08).                      
008200     05  FILLER                   PIC X(04).                      
008300                                                                  
008400 LINKAGE SECTION.                                                 
008500                                                                  
008600 01  LK-AREA-CONTROLE.                                            
008700     COPY CPCTRL.                                                 
008800                                                                  
008900 01  LK-TRANSACAO.                                                
009000     COPY CPTRANS.                                                
009100                                                                  
009200 01  LK-PIS-TABELA.                                               
009300     05  LK-PIS-QTDE              PIC 9(04) COMP.                 
009400     05  LK-PIS-REG OCCURS 100 TIMES                              
009500                                  INDEXED BY LK-PIS-IDX.          
009600         COPY CPPISTA.                                            
009700                                                                  
009800 PROCEDURE DIVISION USING LK-AREA-CONTROLE                        
009900                          LK-TRANSACAO                            
010000                          LK-PIS-TABELA.                          
010100                                                                  
010200 0000-CONTROLE-PISTA.                                             
010300     ADD 1 TO WS-PIS-QTDE-CHAMADAS                                
010400     MOVE 'N' TO LK-ERRO                                          
010500     MOVE 'N' TO LK-ACHOU                                         
010600     MOVE SPACES TO LK-MENSAGEM-ERRO                              
010700     MOVE LK-DATA-PROCESSAMENTO TO WS-PIS-DATA-HOJE-R             
010800     EVALUATE TR-FUNCAO                                           
010900         WHEN 'PSLST '                                            
011000             PERFORM 1000-LISTA-PISTA THRU 1000-FIM-LISTA         
011100         WHEN 'PSADD '                                            
011200             PERFORM 2000-INCLUI-PISTA THRU 2000-FIM-INCLUI       
011300         WHEN 'PSRMV '                                            
011400             PERFORM 3000-EXCLUI-PISTA THRU 3000-FIM-EXCLUI       
011500         WHEN 'PSGET '                                            
011600             PERFORM 4000-CONSULTA-PISTA THRU 4000-FIM-CONSULTA   
011700         WHEN OTHER                                               
011800             MOVE 'S' TO LK-ERRO                                  
011900             MOVE 'FUNCAO INVALIDA EM PISTA-COB' TO               
012000                  LK-MENSAGEM-ERRO                                
012100     END-EVALUATE                                                 
012200     GOBACK.                                                      
012300                                                                  
012400 1000-LISTA-PISTA.                                                
012500     MOVE ZERO TO LK-QTDE-RESULT                                  
012600     SET LK-IDX-RESULT TO 1                                       
012700     SET LK-PIS-IDX TO 1                                          
012800 1010-LISTA-PISTA-LOOP.                                           
012900     IF LK-PIS-IDX > LK-PIS-QTDE                                  
013000        GO TO 1000-FIM-LISTA.                                     
013100     IF LK-QTDE-RESULT < 40                                       
013200        MOVE NUM-PISTE (LK-PIS-IDX) TO                            
013300             LK-RESULT-VALOR (LK-IDX-RESULT)                      
013400        SET LK-IDX-RESULT UP BY 1                                 
013500        ADD 1 TO LK-QTDE-RESULT.                                  
013600     SET LK-PIS-IDX UP BY 1                                       
013700     GO TO 1010-LISTA-PISTA-LOOP.                                 
013800 1000-FIM-LISTA.                                                  
013900     MOVE 'S' TO LK-ACHOU                                         
014000     EXIT.                                                        
014100                                                                  
014200 2000-INCLUI-PISTA.                                               
014300     IF TR-PIS-NOME = SPACES                                      
014400        MOVE 'S' TO LK-ERRO                                       
014500        MOVE 'REGISTRO DE PISTA NULO/AUSENTE' TO LK-MENSAGEM-ERRO 
014600        GO TO 2000-FIM-INCLUI.                                    
014700     IF LK-PIS-QTDE >= 100                                        
014800        MOVE 'S' TO LK-ERRO                                       
014900        MOVE 'S' TO WS-PIS-SW-TABELA-CHEIA                        
015000        MOVE 'TABELA DE PISTAS CHEIA' TO LK-MENSAGEM-ERRO         
015100        GO TO 2000-FIM-INCLUI.                                    
015200     COMPUTE WS-PIS-PROX-NUM = LK-PIS-QTDE + 1                    
015300     SET LK-PIS-IDX TO LK-PIS-QTDE                                
015400     SET LK-PIS-IDX UP BY 1                                       
015500     ADD 1 TO LK-PIS-QTDE                                         
015600     MOVE WS-PIS-PROX-NUM   TO NUM-PISTE (LK-PIS-IDX)             
015700     MOVE TR-PIS-NOME       TO NAME-PISTE (LK-PIS-IDX)            
015800     MOVE TR-PIS-COR        TO COLOR (LK-PIS-IDX)                 
015900     MOVE TR-PIS-COMPR      TO LENGTH (LK-PIS-IDX)                
016000     MOVE TR-PIS-DECLIVE    TO SLOPE (LK-PIS-IDX)                 
016100     MOVE 'A'               TO PIS-IND-SITUACAO (LK-PIS-IDX)      
016200     MOVE WS-PIS-DATA-HOJE-R TO PIS-DATA-MANUT-R (LK-PIS-IDX)     
016300     MOVE WS-PIS-PROX-NUM   TO LK-CHAVE-1                         
016400     MOVE 'S'               TO LK-ACHOU.                          
016500 2000-FIM-INCLUI.                                                 
016600     EXIT.                                                        
016700                                                                  
016800 3000-EXCLUI-PISTA.                                               
016900     IF TR-PIS-NUM = ZERO                                         
017000        MOVE 'S' TO LK-ERRO                                       
017100        MOVE 'CHAVE DE PISTA NULA/AUSENTE' TO LK-MENSAGEM-ERRO    
017200        GO TO 3000-FIM-EXCLUI.                                    
017300     PERFORM 9000-LOCALIZA-PISTA THRU 9000-FIM-LOCALIZA           
017400     IF WS-PIS-ACHOU-IDX = ZERO                                   
017500        MOVE 'N' TO LK-ACHOU                                      
017600        GO TO 3000-FIM-EXCLUI.                                    
017700*    COMPACTA A TABELA, PUXANDO AS POSICOES SEGUINTES UMA CASA    
017800*    PARA TRAS, E LIMPA A ULTIMA POSICAO (WCO-2610).              
017900     MOVE WS-PIS-ACHOU-IDX TO WS-PIS-IDX-DESTINO                  
018000 3010-COMPACTA-LOOP.                                              
018100     COMPUTE WS-PIS-IDX-ORIGEM = WS-PIS-IDX-DESTINO + 1           
018200     IF WS-PIS-IDX-ORIGEM > LK-PIS-QTDE                           
018300        GO TO 3020-LIMPA-ULTIMA.                                  
018400     MOVE LK-PIS-REG (WS-PIS-IDX-ORIGEM)                          
018500          TO LK-PIS-REG (WS-PIS-IDX-DESTINO)                      
018600     ADD 1 TO WS-PIS-IDX-DESTINO                                  
018700     GO TO 3010-COMPACTA-LOOP.                                    
018800 3020-LIMPA-ULTIMA.                                               
018900     SET LK-PIS-IDX TO LK-PIS-QTDE                                
019000     MOVE SPACES TO LK-PIS-REG (LK-PIS-IDX)                       
019100     SUBTRACT 1 FROM LK-PIS-QTDE                                  
019200     ADD 1 TO WS-PIS-QTDE-EXCLUSOES                               
019300     MOVE 'S' TO LK-ACHOU.                                        
019400 3000-FIM-EXCLUI.                                                 
019500     EXIT.                                                        
019600                                                                  
019700 4000-CONSULTA-PISTA.                                             
019800     IF TR-PIS-NUM = ZERO                                         
019900        MOVE 'S' TO LK-ERRO                                       
020000        MOVE 'CHAVE DE PISTA NULA/AUSENTE' TO LK-MENSAGEM-ERRO    
020100        GO TO 4000-FIM-CONSULTA.                                  
020200     PERFORM 9000-LOCALIZA-PISTA THRU 9000-FIM-LOCALIZA           
020300     IF WS-PIS-ACHOU-IDX = ZERO                                   
020400        MOVE 'N' TO LK-ACHOU                                      
020500        GO TO 4000-FIM-CONSULTA.                                  
020600     SET LK-PIS-IDX TO WS-PIS-ACHOU-IDX                           
020700     MOVE 'S' TO LK-ACHOU                                         
020800     MOVE NUM-PISTE (LK-PIS-IDX) TO LK-CHAVE-1.                   
020900 4000-FIM-CONSULTA.                                               
021000     EXIT.                                                        
021100                                                                  
021200 9000-LOCALIZA-PISTA.                                             
021300     MOVE ZERO TO WS-PIS-ACHOU-IDX                                
021400     SET WS-PIS-IDX-VARRE TO 1                                    
021500 9010-LOCALIZA-PISTA-LOOP.                                        
021600     IF WS-PIS-IDX-VARRE > LK-PIS-QTDE                            
021700        GO TO 9000-FIM-LOCALIZA.                                  
021800     SET LK-PIS-IDX TO WS-PIS-IDX-VARRE                           
021900     IF NUM-PISTE (LK-PIS-IDX) = TR-PIS-NUM                       
022000        MOVE WS-PIS-IDX-VARRE TO WS-PIS-ACHOU-IDX                 
022100        GO TO 9000-FIM-LOCALIZA.                                  
022200     SET WS-PIS-IDX-VARRE UP BY 1                                 
022300     GO TO 9010-LOCALIZA-PISTA-LOOP.                              
022400 9000-FIM-LOCALIZA.                                               
022500     EXIT.                                                        
