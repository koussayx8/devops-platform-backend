000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID. ASSIN-COB.                                           
000300 AUTHOR. M.TAVARES.                                               
000400 INSTALLATION. EMPRESA S / A - CONTRATO ESTACAO DE ESQUI.         
000500 DATE-WRITTEN. 14/02/2013.                                        
000600 DATE-COMPILED.                                                   
000700 SECURITY. USO INTERNO - ACESSO RESTRITO A OPERACAO DE LOTE.      
000800***************************************************************** 
000900*    PROGRAMA     : ASSIN-COB                                     
001000*    FINALIDADE   : SUB-ROTINA DE MANUTENCAO DA TABELA DE         
001100*                   ASSINATURAS DA ESTACAO DE ESQUI (CADASTRO,    
001200*                   ALTERACAO, CONSULTA POR CHAVE, POR TIPO E POR 
001300*                   FAIXA DE DATA). CALCULA A DATA DE VENCIMENTO  
001400*                   DA ASSINATURA A PARTIR DO TIPO DE PLANO.      
001500*                   CHAMADA POR GESSKI-COB.                       
001600*    ORIGEM       : SEM CORRESPONDENTE DIRETO NO SISTEMA DE NOTAS 
001700*                   DESTA CASA; A ROTINA DE CALCULO DE DATA FOI   
001800*                   MODELADA NOS MOLDES DAS ROTINAS DE VIRADA DE  
001900*                   BIMESTRE DESTA CASA, ADAPTADA PARA MESES      
002000*                   CORRIDOS.                                     
002100*---------------------------------------------------------------* 
002200*    HISTORICO DE ALTERACOES                                      
002300*    VRS    DATA         PROGRAMADOR    CHAMADO      DESCRICAO    
002400*    1.0    14/02/2013    M.TAVARES     WCO-3312     IMPLANTACAO  
002500*                                                     - CADASTRO, 
002600*                                                     ALTERACAO E 
002700*                                                     CONSULTA DE 
002800*                                                     ASSINATURA. 
002900*    1.1    03/08/2013    M.TAVARES     WCO-1187     CORRIGIDO O  
003000*                                                     CALCULO DE  
003100*                                                     VENCIMENTO  
003200*                                                     PARA TRATAR 
003300*                                                     O ESTOURO DE
003400*                                                     DIA EM MES  
003500*                                                     MAIS CURTO  
003600*                                                     (EX.: 31/01 
003700*                                                     + 1 MES =   
003800*                                                     28 OU 29/02)
003900*    1.2    12/02/2020    M.TAVARES     WCO-4590     INCLUIDAS AS 
004000*                                                     CONSULTAS   
004100*                                                     POR TIPO    
004200*                                                     (SBTYP) E   
004300*                                                     POR FAIXA DE
004400*                                                     DATA (SBDAT)
004500*    1.3    05/03/2021    M.TAVARES     WCO-2896     INCLUIDOS    
004600*                                                     CONTADORES  
004700*                                                     DE CHAMADAS 
004800*                                                     E DE        
004900*                                                     INCLUSOES EM
005000*                                                     NIVEL 77,   
005100*                                                     PARA        
005200*                                                     ACOMPANHAR O
005300*                                                     VOLUME      
005400*                                                     PROCESSADO  
005500*                                                     PELA        
005600*                                                     SUB-ROTINA. 
005700***************************************************************** 
005800                                                                  
005900 ENVIRONMENT DIVISION.                                            
006000                                                                  
006100 CONFIGURATION SECTION.                                           
006200 SPECIAL-NAMES.                                                   
006300     C01 IS TOP-OF-FORM                                           
006400     CLASS CLASSE-NUMERICA IS '0' THRU '9'                        
006500     UPSI-0 ON STATUS IS SW-REPROCESSO-LIGADO                     
006600     UPSI-0 OFF STATUS IS SW-REPROCESSO-DESLIGADO.                
006700                                                                  
006800 DATA DIVISION.                                                   
006900                                                                  
007000 WORKING-STORAGE SECTION.                                         
007100                                                                  
007200*    CONTADORES E INDICADOR AVULSOS DESTA SUB-ROTINA - NIVEL 77   
007300*    (PADRAO DESTA CASA PARA ITENS DE TRABALHO SEM GRUPO).        
007400 77  WS-SUB-QTDE-CHAMADAS         PIC 9(05) COMP VALUE ZERO.      
007500 77  WS-SUB-QTDE-INCLUSOES        PIC 9(05) COMP VALUE ZERO.      
007600 77  WS-SUB-SW-TABELA-CHEIA       PIC X(01) VALUE 'N'.            
007700     88  WS-SUB-TABELA-CHEIA-SIM      VALUE 'S'.                  
007800                                                                  
007900 01  WS-TAB-DIAS-NORMAL.                                          
008000     05  FILLER                   PIC 9(02) VALUE 31.             
008100     05  FILLER                   PIC 9(02) VALUE 28.             
008200     05  FILLER                   PIC 9(02) VALUE 31.             
008300     05  FILLER                   PIC 9(02) VALUE 30.             
008400     05  FILLER                   PIC 9(02) VALUE 31.             
008500     05  FILLER                   PIC 9(02) VALUE 30.             
008600     05  FILLER                   PIC 9(02) VALUE 31.             
008700     05  FILLER                   PIC 9(02) VALUE 31.             
008800     05  FILLER                   PIC 9(02) VALUE 30.             
008900     05  FILLER                   PIC 9(02) VALUE 31.             
009000     05  FILLER                   PIC 9(02) VALUE 30.             
009100     05  FILLER                   PIC 9(02) VALUE 31.             
009200 01  WS-TAB-DIAS-NORMAL-R REDEFINES WS-TAB-DIAS-NORMAL.           
009300     05  WS-DIAS-MES              PIC 9(02) OCCURS 12 TIMES.      
009400                                                                  
009500 01  WS-AREA-TRABALHO.                                            
009600     05  WS-SUB-ACHOU-IDX         PIC 9(04) COMP VALUE ZERO.      
009700     05  WS-SUB-PROX-NUM          PIC 9(09) VALUE ZERO.           
009800     05  WS-SUB-IDX-VARRE         PIC 9(04) COMP VALUE ZERO.      
009900     05  WS-MESES-SOMAR           PIC 9(02) COMP VALUE ZERO.      
010000     05  WS-DIAS-MAX-MES          PIC 9(02) COMP VALUE ZERO.      
010100     05  WS-EH-BISSEXTO           PIC X(01) VALUE 'N'.            
010200         88  WS-ANO-BISSEXTO          VALUE 'S'.                  
010300     05  WS-DATA-PARTIDA.                                         
010400         10  WS-DP-ANO            PIC 9(04).                      
010500         10  WS-DP-MES            PIC 9(02).                      
010600         10  WS-DP-DIA            PIC 9(02).                      
010700     05  WS-DATA-RESULTADO.                                       
010800         10  WS-DR-ANO            PIC 9(04).                      
010900         10  WS-DR-MES            PIC 9(02).                      
011000         10  WS-DR-DIA            PIC 9(02).                      
011100     05  WS-DATA-RESULTADO-R  REDEFINES WS-DATA-RESULTADO         
011200                                  PIC 9(08).                      
011300     05  WS-TROCA-TEMP-NUM        PIC 9(09) VALUE ZERO.           
011400     05  WS-TROCA-TEMP-DATA       PIC 9(08) VALUE ZERO.           
011500     05  WS-ORD-I                 PIC 9(04) COMP VALUE ZERO.      
011600     05  WS-ORD-J                 PIC 9(04) COMP VALUE ZERO.      
011700     05  FILLER                   PIC X(04).                      
011800                                                                  
011900 01  WS-TAB-ORDENACAO.                                            
012000     05  WS-TAB-NUM-RESULT OCCURS 40 TIMES                        
012100                                  PIC 9(09).                      
012200     05  WS-TAB-DATA-RESULT OCCURS 40 TIMES                       
012300                                  PIC 9(08).                      
012400     05  FILLER                   PIC X(04).                      
012500                                                                  
012600 LINKAGE SECTION.                                                 
012700                                                                  
012800 01  LK-AREA-CONTROLE.                                            
012900     COPY CPCTRL.                                                 
013000                                                                  
013100 01  LK-TRANSACAO.                                                
013200     COPY CPTRANS.                                                
013300                                                                  
013400 01  LK-SUB-TABELA.                                               
013500     05  LK-SUB-QTDE              PIC 9(04) COMP.                 
013600     05  LK-SUB-REG OCCURS 500 TIMES                              
013700                                  INDEXED BY LK-SUB-IDX.          
013800         COPY CPASSIN.                                            
013900                                                                  
014000 PROCEDURE DIVISION USING LK-AREA-CONTROLE                        
014100                          LK-TRANSACAO                            
014200                          LK-SUB-TABELA.                          
014300                                                                  
014400 0000-CONTROLE-ASSIN.                                             
014500     ADD 1 TO WS-SUB-QTDE-CHAMADAS                                
014600     MOVE 'N' TO LK-ERRO                                          
014700     MOVE 'N' TO LK-ACHOU                                         
014800     MOVE SPACES TO LK-MENSAGEM-ERRO                              
014900     EVALUATE TR-FUNCAO                                           
015000         WHEN 'SBADD '                                            
015100             PERFORM 1000-INCLUI-ASSIN THRU 1000-FIM-INCLUI       
015200         WHEN 'SBUPD '                                            
015300             PERFORM 2000-ALTERA-ASSIN THRU 2000-FIM-ALTERA       
015400         WHEN 'SBGET '                                            
015500             PERFORM 3000-CONSULTA-ASSIN THRU 3000-FIM-CONSULTA   
015600         WHEN 'SBTYP '                                            
015700             PERFORM 4000-CONSULTA-TIPO THRU 4000-FIM-TIPO        
015800         WHEN 'SBDAT '                                            
015900             PERFORM 5000-CONSULTA-FAIXA THRU 5000-FIM-FAIXA      
016000         WHEN OTHER                                               
016100             MOVE 'S' TO LK-ERRO                                  
016200             MOVE 'FUNCAO INVALIDA EM ASSIN-COB' TO               
016300                  LK-MENSAGEM-ERRO                                
016400     END-EVALUATE                                                 
016500     GOBACK.                                                      
016600                                                                  
016700 1000-INCLUI-ASSIN.                                               
016800     IF TR-SUB-TIPO = SPACES                                      
016900        MOVE 'S' TO LK-ERRO                                       
017000        MOVE 'TIPO DE ASSINATURA NULO/AUSENTE' TO                 
017100             LK-MENSAGEM-ERRO                                     
017200        GO TO 1000-FIM-INCLUI.                                    
017300     EVALUATE TR-SUB-TIPO                                         
017400         WHEN 'ANNUAL'                                            
017500             MOVE 12 TO WS-MESES-SOMAR                            
017600         WHEN 'MONTHLY'                                           
017700             MOVE 01 TO WS-MESES-SOMAR                            
017800         WHEN 'SEMESTRIEL'                                        
017900             MOVE 06 TO WS-MESES-SOMAR                            
018000         WHEN OTHER                                               
018100             MOVE 'S' TO LK-ERRO                                  
018200             MOVE 'TIPO DE ASSINATURA DESCONHECIDO' TO            
018300                  LK-MENSAGEM-ERRO                                
018400             GO TO 1000-FIM-INCLUI                                
018500     END-EVALUATE                                                 
018600     IF LK-SUB-QTDE >= 500                                        
018700        MOVE 'S' TO LK-ERRO                                       
018800        MOVE 'S' TO WS-SUB-SW-TABELA-CHEIA                        
018900        MOVE 'TABELA DE ASSINATURAS CHEIA' TO LK-MENSAGEM-ERRO    
019000        GO TO 1000-FIM-INCLUI.                                    
019100     MOVE TR-SUB-DT-INICIO TO WS-DATA-PARTIDA                     
019200     PERFORM 9000-SOMA-MESES THRU 9000-FIM-SOMA-MESES             
019300     ADD 1 TO WS-SUB-QTDE-INCLUSOES                               
019400     COMPUTE WS-SUB-PROX-NUM = LK-SUB-QTDE + 1                    
019500     SET LK-SUB-IDX TO LK-SUB-QTDE                                
019600     SET LK-SUB-IDX UP BY 1                                       
019700     ADD 1 TO LK-SUB-QTDE                                         
019800     MOVE WS-SUB-PROX-NUM   TO NUM-SUB (LK-SUB-IDX)               
019900     MOVE TR-SUB-DT-INICIO  TO START-DATE (LK-SUB-IDX)            
020000     MOVE WS-DATA-RESULTADO-R TO END-DATE (LK-SUB-IDX)            
020100     MOVE TR-SUB-PRECO      TO PRICE (LK-SUB-IDX)                 
020200     MOVE TR-SUB-TIPO       TO TYPE-SUB (LK-SUB-IDX)              
020300     MOVE 'V'               TO SUB-IND-SITUACAO (LK-SUB-IDX)      
020400     MOVE WS-SUB-PROX-NUM   TO LK-CHAVE-1.                        
020500 1000-FIM-INCLUI.                                                 
020600     EXIT.                                                        
020700                                                                  
020800 2000-ALTERA-ASSIN.                                               
020900     IF TR-SUB-NUM = ZERO                                         
021000        MOVE 'S' TO LK-ERRO                                       
021100        MOVE 'REGISTRO DE ASSINATURA NULO/AUSENTE' TO             
021200             LK-MENSAGEM-ERRO                                     
021300        GO TO 2000-FIM-ALTERA.                                    
021400     PERFORM 9100-LOCALIZA-ASSIN THRU 9100-FIM-LOCALIZA           
021500     IF WS-SUB-ACHOU-IDX = ZERO                                   
021600        MOVE 'N' TO LK-ACHOU                                      
021700        GO TO 2000-FIM-ALTERA.                                    
021800     SET LK-SUB-IDX TO WS-SUB-ACHOU-IDX                           
021900     MOVE TR-SUB-DT-INICIO  TO START-DATE (LK-SUB-IDX)            
022000     MOVE TR-SUB-DT-FIM     TO END-DATE (LK-SUB-IDX)              
022100     MOVE TR-SUB-PRECO      TO PRICE (LK-SUB-IDX)                 
022200     MOVE TR-SUB-TIPO       TO TYPE-SUB (LK-SUB-IDX)              
022300     MOVE 'S'               TO LK-ACHOU.                          
022400 2000-FIM-ALTERA.                                                 
022500     EXIT.                                                        
022600                                                                  
022700 3000-CONSULTA-ASSIN.                                             
022800     IF TR-SUB-NUM = ZERO                                         
022900        MOVE 'S' TO LK-ERRO                                       
023000        MOVE 'CHAVE DE ASSINATURA NULA/AUSENTE' TO                
023100             LK-MENSAGEM-ERRO                                     
023200        GO TO 3000-FIM-CONSULTA.                                  
023300     PERFORM 9100-LOCALIZA-ASSIN THRU 9100-FIM-LOCALIZA           
023400     IF WS-SUB-ACHOU-IDX = ZERO                                   
023500        MOVE 'N' TO LK-ACHOU                                      
023600        GO TO 3000-FIM-CONSULTA.                                  
023700     SET LK-SUB-IDX TO WS-SUB-ACHOU-IDX                           
023800     MOVE 'S' TO LK-ACHOU                                         
023900     MOVE NUM-SUB (LK-SUB-IDX) TO LK-CHAVE-1.                     
024000 3000-FIM-CONSULTA.                                               
024100     EXIT.                                                        
024200                                                                  
024300 4000-CONSULTA-TIPO.                                              
024400     IF TR-SUB-TIPO = SPACES                                      
024500        MOVE 'S' TO LK-ERRO                                       
024600        MOVE 'TIPO DE ASSINATURA NULO/AUSENTE' TO                 
024700             LK-MENSAGEM-ERRO                                     
024800        GO TO 4000-FIM-TIPO.                                      
024900     MOVE ZERO TO LK-QTDE-RESULT                                  
025000     SET LK-SUB-IDX TO 1                                          
025100 4010-CONSULTA-TIPO-LOOP.                                         
025200     IF LK-SUB-IDX > LK-SUB-QTDE                                  
025300        GO TO 4020-ORDENA-RESULTADO.                              
025400     IF TYPE-SUB (LK-SUB-IDX) = TR-SUB-TIPO                       
025500        AND LK-QTDE-RESULT < 40                                   
025600        ADD 1 TO LK-QTDE-RESULT                                   
025700        MOVE NUM-SUB (LK-SUB-IDX) TO                              
025800             WS-TAB-NUM-RESULT (LK-QTDE-RESULT)                   
025900        MOVE START-DATE (LK-SUB-IDX) TO                           
026000             WS-TAB-DATA-RESULT (LK-QTDE-RESULT).                 
026100     SET LK-SUB-IDX UP BY 1                                       
026200     GO TO 4010-CONSULTA-TIPO-LOOP.                               
026300 4020-ORDENA-RESULTADO.                                           
026400*    ORDENA OS RESULTADOS POR START-DATE CRESCENTE ANTES DE       
026500*    DEVOLVER AO CHAMADOR (WCO-4590).                             
026600     PERFORM 9200-ORDENA-POR-INICIO THRU 9200-FIM-ORDENA          
026700     SET LK-IDX-RESULT TO 1                                       
026800 4030-COPIA-RESULTADO.                                            
026900     IF LK-IDX-RESULT > LK-QTDE-RESULT                            
027000        GO TO 4000-FIM-TIPO.                                      
027100     MOVE WS-TAB-NUM-RESULT (LK-IDX-RESULT) TO                    
027200          LK-RESULT-VALOR (LK-IDX-RESULT)                         
027300     SET LK-IDX-RESULT UP BY 1                                    
027400     GO TO 4030-COPIA-RESULTADO.                                  
027500 4000-FIM-TIPO.                                                   
027600     MOVE 'S' TO LK-ACHOU                                         
027700     EXIT.                                                        
027800                                                                  
027900 5000-CONSULTA-FAIXA.                                             
028000     IF LK-DATA-1 = ZERO OR LK-DATA-2 = ZERO                      
028100        MOVE 'S' TO LK-ERRO                                       
028200        MOVE 'DATA INICIAL OU FINAL NULA/AUSENTE' TO              
028300             LK-MENSAGEM-ERRO                                     
028400        GO TO 5000-FIM-FAIXA.                                     
028500     MOVE ZERO TO LK-QTDE-RESULT                                  
028600     SET LK-IDX-RESULT TO 1                                       
028700     SET LK-SUB-IDX TO 1                                          
028800 5010-CONSULTA-FAIXA-LOOP.                                        
028900     IF LK-SUB-IDX > LK-SUB-QTDE                                  
029000        GO TO 5000-FIM-FAIXA.                                     
029100     IF START-DATE (LK-SUB-IDX) >= LK-DATA-1                      
029200        AND START-DATE (LK-SUB-IDX) <= LK-DATA-2                  
029300        AND LK-QTDE-RESULT < 40                                   
029400        MOVE NUM-SUB (LK-SUB-IDX) TO                              
029500             LK-RESULT-VALOR (LK-IDX-RESULT)                      
029600        SET LK-IDX-RESULT UP BY 1                                 
029700        ADD 1 TO LK-QTDE-RESULT.                                  
029800     SET LK-SUB-IDX UP BY 1                                       
029900     GO TO 5010-CONSULTA-FAIXA-LOOP.                              
030000 5000-FIM-FAIXA.                                                  
030100     MOVE 'S' TO LK-ACHOU                                         
030200     EXIT.                                                        
030300                                                                  
030400 9000-SOMA-MESES.                                                 
030500*    SOMA WS-MESES-SOMAR MESES A WS-DATA-PARTIDA, COM ESTOURO DE  
030600*    ANO E COM AJUSTE DO DIA PARA O ULTIMO DIA DO MES DE CHEGADA  
030700*    QUANDO O MES DE CHEGADA FOR MAIS CURTO (WCO-1187).           
030800     MOVE WS-DP-ANO TO WS-DR-ANO                                  
030900     COMPUTE WS-DR-MES = WS-DP-MES + WS-MESES-SOMAR               
031000 9010-AJUSTA-ESTOURO-ANO.                                         
031100     IF WS-DR-MES <= 12                                           
031200        GO TO 9020-DETERMINA-BISSEXTO.                            
031300     COMPUTE WS-DR-MES = WS-DR-MES - 12                           
031400     ADD 1 TO WS-DR-ANO                                           
031500     GO TO 9010-AJUSTA-ESTOURO-ANO.                               
031600 9020-DETERMINA-BISSEXTO.                                         
031700     MOVE 'N' TO WS-EH-BISSEXTO                                   
031800     DIVIDE WS-DR-ANO BY 4 GIVING WS-SUB-IDX-VARRE                
031900         REMAINDER WS-SUB-IDX-VARRE                               
032000     IF WS-SUB-IDX-VARRE NOT = ZERO                               
032100        GO TO 9030-CALCULA-LIMITE.                                
032200     MOVE 'S' TO WS-EH-BISSEXTO                                   
032300     DIVIDE WS-DR-ANO BY 100 GIVING WS-SUB-IDX-VARRE              
032400         REMAINDER WS-SUB-IDX-VARRE                               
032500     IF WS-SUB-IDX-VARRE NOT = ZERO                               
032600        GO TO 9030-CALCULA-LIMITE.                                
032700     MOVE 'N' TO WS-EH-BISSEXTO                                   
032800     DIVIDE WS-DR-ANO BY 400 GIVING WS-SUB-IDX-VARRE              
032900         REMAINDER WS-SUB-IDX-VARRE                               
033000     IF WS-SUB-IDX-VARRE = ZERO                                   
033100        MOVE 'S' TO WS-EH-BISSEXTO.                               
033200 9030-CALCULA-LIMITE.                                             
033300     MOVE WS-DIAS-MES (WS-DR-MES) TO WS-DIAS-MAX-MES              
033400     IF WS-DR-MES = 02 AND WS-ANO-BISSEXTO                        
033500        MOVE 29 TO WS-DIAS-MAX-MES.                               
033600     IF WS-DP-DIA > WS-DIAS-MAX-MES                               
033700        MOVE WS-DIAS-MAX-MES TO WS-DR-DIA                         
033800     ELSE                                                         
033900        MOVE WS-DP-DIA TO WS-DR-DIA.                              
034000 9000-FIM-SOMA-MESES.                                             
034100     EXIT.                                                        
034200                                                                  
034300 9100-LOCALIZA-ASSIN.                                             
034400     MOVE ZERO TO WS-SUB-ACHOU-IDX                                
034500     SET WS-SUB-IDX-VARRE TO 1                                    
034600 9110-LOCALIZA-ASSIN-LOOP.                                        
034700     IF WS-SUB-IDX-VARRE > LK-SUB-QTDE                            
034800        GO TO 9100-FIM-LOCALIZA.                                  
034900     SET LK-SUB-IDX TO WS-SUB-IDX-VARRE                           
035000     IF NUM-SUB (LK-SUB-IDX) = TR-SUB-NUM                         
035100        MOVE WS-SUB-IDX-VARRE TO WS-SUB-ACHOU-IDX                 
035200        GO TO 9100-FIM-LOCALIZA.                                  
035300     SET WS-SUB-IDX-VARRE UP BY 1                                 
035400     GO TO 9110-LOCALIZA-ASSIN-LOOP.                              
035500 9100-FIM-LOCALIZA.                                               
035600     EXIT.                                                        
035700                                                                  
035800 9200-ORDENA-POR-INICIO.                                          
035900*    ORDENACAO POR TROCA SIMPLES (BOLHA) DO PEQUENO VETOR DE      
036000*    RESULTADO, JA QUE O LIMITE E DE 40 POSICOES.                 
036100     IF LK-QTDE-RESULT < 2                                        
036200        GO TO 9200-FIM-ORDENA.                                    
036300     MOVE 1 TO WS-ORD-I                                           
036400 9210-PASSADA-EXTERNA.                                            
036500     IF WS-ORD-I >= LK-QTDE-RESULT                                
036600        GO TO 9200-FIM-ORDENA.                                    
036700     MOVE 1 TO WS-ORD-J                                           
036800 9220-PASSADA-INTERNA.                                            
036900     COMPUTE WS-SUB-IDX-VARRE = LK-QTDE-RESULT - WS-ORD-I         
037000     IF WS-ORD-J > WS-SUB-IDX-VARRE                               
037100        ADD 1 TO WS-ORD-I                                         
037200        GO TO 9210-PASSADA-EXTERNA.                               
037300     IF WS-TAB-DATA-RESULT (WS-ORD-J) >                           
037400        WS-TAB-DATA-RESULT (WS-ORD-J + 1)                         
037500        MOVE WS-TAB-NUM-RESULT (WS-ORD-J) TO WS-TROCA-TEMP-NUM    
037600        MOVE WS-TAB-DATA-RESULT (WS-ORD-J) TO WS-TROCA-TEMP-DATA  
037700        MOVE WS-TAB-NUM-RESULT (WS-ORD-J + 1) TO                  
037800             WS-TAB-NUM-RESULT (WS-ORD-J)                         
037900        MOVE WS-TAB-DATA-RESULT (WS-ORD-J + 1) TO                 
038000             WS-TAB-DATA-RESULT (WS-ORD-J)                        
038100        MOVE WS-TROCA-TEMP-NUM TO WS-TAB-NUM-RESULT (WS-ORD-J + 1)
038200        MOVE WS-TROCA-TEMP-DATA TO                                
038300             WS-TAB-DATA-RESULT (WS-ORD-J + 1).                   
038400     ADD 1 TO WS-ORD-J                                            
038500     GO TO 9220-PASSADA-INTERNA.                                  
038600 9200-FIM-ORDENA.                                                 
038700     EXIT.                                                        
