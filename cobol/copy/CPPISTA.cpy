000100***************************************************************** 
000200*     EMPRESA S / A                                               
000300*     COPYLIB    : CPPISTA                                        
000400*     ANALISTA   : M.TAVARES                                      
000500*     PROGRAMADOR: M.TAVARES                                      
000600*     FINALIDADE : LAYOUT DO REGISTRO DE PISTAS DA ESTACAO DE     
000700*                  ESQUI (SUBSTITUI O LAYOUT DE DISCIPLINA DO     
000800*                  SISTEMA DE NOTAS - MESMA FAIXA DE ATRIBUTOS    
000900*                  NUMERICOS, CONTEUDO DIFERENTE). NIVEL 01/05    
001000*                  FORNECIDO POR QUEM FIZER O COPY.               
001100*     VRS         DATA           DESCRICAO                          PIS001
001200*     1.0         14/02/2013     IMPLANTACAO - M.TAVARES            PIS001
001300***************************************************************** 
001400      10  CHAVE-PISTA.                                            
001500          15  NUM-PISTE           PIC 9(09).                      
001600      10  NAME-PISTE              PIC X(30).                      
001700      10  COLOR                   PIC X(10).                      
001800          88  PISTA-COR-VERDE         VALUE 'GREEN'.              
001900          88  PISTA-COR-AZUL          VALUE 'BLUE'.               
002000          88  PISTA-COR-VERMELHA      VALUE 'RED'.                
002100          88  PISTA-COR-PRETA         VALUE 'BLACK'.              
002200      10  LENGTH                  PIC 9(05).                      
002300      10  SLOPE                   PIC 9(03).                      
002400      10  PIS-IND-SITUACAO        PIC X(01).                      
002500          88  PIS-SITUACAO-ABERTA     VALUE 'A'.                  
002600          88  PIS-SITUACAO-FECHADA    VALUE 'F'.                  
002700      10  PIS-DATA-MANUT.                                         
002800          15  PIS-DM-ANO          PIC 9(04).                      
002900          15  PIS-DM-MES          PIC 9(02).                      
003000          15  PIS-DM-DIA          PIC 9(02).                      
003100      10  PIS-DATA-MANUT-R  REDEFINES PIS-DATA-MANUT              
003200                                  PIC 9(08).                      
003300      10  FILLER                  PIC X(08).                      
003400***************************************************************** 
003500*    ESTE REGISTRO OCUPA 74 CARACTERES (9+30+10+5+3+1+8+8).       
003600***************************************************************** 
