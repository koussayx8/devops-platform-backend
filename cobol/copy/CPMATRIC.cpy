000100***************************************************************** 
000200*     EMPRESA S / A                                               
000300*     COPYLIB    : CPMATRIC                                       
000400*     ANALISTA   : M.TAVARES                                      
000500*     PROGRAMADOR: M.TAVARES                                      
000600*     FINALIDADE : LAYOUT DO REGISTRO DE MATRICULAS DE ESQUIADOR  
000700*                  EM CURSO DA ESTACAO DE ESQUI (EX-CADNOTAS.DAT  
000800*                  DO SISTEMA DE NOTAS - O CAMPO NUM-WEEK OCUPA   
000900*                  O LUGAR DO ANTIGO BIM-NOTA). NIVEL 01/05       
001000*                  FORNECIDO POR QUEM FIZER O COPY.               
001100*     VRS         DATA           DESCRICAO                          REG001
001200*     1.0         14/02/2013     IMPLANTACAO - M.TAVARES            REG001
001300*     1.1         11/03/2016     NUM-WEEK PASSOU A ACEITAR          REG002
001400*                                VALOR ZERO E NEGATIVO SEM          REG002
001500*                                CRITICA (WCO-2240) - M.TAVARES     REG002
001600***************************************************************** 
001700      10  CHAVE-MATRICULA.                                        
001800          15  NUM-REGISTRATION    PIC 9(09).                      
001900      10  NUM-WEEK                PIC S9(03).                     
002000      10  SKIER-NUM               PIC 9(09).                      
002100      10  COURSE-NUM              PIC 9(09).                      
002200      10  MAT-IND-SITUACAO        PIC X(01).                      
002300          88  MAT-SITUACAO-ATIVA      VALUE 'A'.                  
002400          88  MAT-SITUACAO-CANCELADA  VALUE 'C'.                  
002500      10  MAT-DATA-MATRICULA.                                     
002600          15  MAT-DM-ANO          PIC 9(04).                      
002700          15  MAT-DM-MES          PIC 9(02).                      
002800          15  MAT-DM-DIA          PIC 9(02).                      
002900      10  MAT-DATA-MATRICULA-R  REDEFINES MAT-DATA-MATRICULA      
003000                                  PIC 9(08).                      
003100      10  FILLER                  PIC X(06).                      
003200***************************************************************** 
003300*    ESTE REGISTRO OCUPA 45 CARACTERES (9+3+9+9+1+8+6).           
003400***************************************************************** 
