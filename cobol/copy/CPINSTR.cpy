000100***************************************************************** 
000200*     EMPRESA S / A                                               
000300*     COPYLIB    : CPINSTR                                        
000400*     ANALISTA   : M.TAVARES                                      
000500*     PROGRAMADOR: M.TAVARES                                      
000600*     FINALIDADE : LAYOUT DO REGISTRO DE INSTRUTORES DA ESTACAO   
000700*                  DE ESQUI. NIVEL 01/05 FORNECIDO POR QUEM       
000800*                  FIZER O COPY.                                  
000900*     VRS         DATA           DESCRICAO                          INS001
001000*     1.0         14/02/2013     IMPLANTACAO - M.TAVARES            INS001
001100*     1.1         21/05/2015     INCLUIDA TABELA DE CURSOS DO       INS002
001200*                                INSTRUTOR (ATE 10 CURSOS)          INS002
001300***************************************************************** 
001400      10  CHAVE-INSTRUTOR.                                        
001500          15  NUM-INSTRUCTOR      PIC 9(09).                      
001600      10  FIRST-NAME              PIC X(30).                      
001700      10  LAST-NAME               PIC X(30).                      
001800      10  INS-DATA-ADMISSAO.                                      
001900          15  INS-DA-ANO          PIC 9(04).                      
002000          15  INS-DA-MES          PIC 9(02).                      
002100          15  INS-DA-DIA          PIC 9(02).                      
002200      10  DATE-OF-HIRE  REDEFINES INS-DATA-ADMISSAO               
002300                                  PIC 9(08).                      
002400      10  INS-QTDE-CURSOS         PIC 9(02) COMP.                 
002500      10  INS-TAB-CURSOS OCCURS 10 TIMES                          
002600                                  INDEXED BY INS-IDX-CURSO.       
002700          15  COURSE-IDS          PIC 9(09).                      
002800      10  INS-IND-SITUACAO        PIC X(01).                      
002900          88  INS-SITUACAO-ATIVO      VALUE 'A'.                  
003000          88  INS-SITUACAO-INATIVO    VALUE 'I'.                  
003100      10  FILLER                  PIC X(09).                      
003200***************************************************************** 
003300*    ESTE REGISTRO OCUPA 179 CARACTERES (9+30+30+8+2+90+1+9).     
003400***************************************************************** 
