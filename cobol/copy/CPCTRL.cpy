000100***************************************************************** 
000200*     EMPRESA S / A                                               
000300*     COPYLIB    : CPCTRL                                         
000400*     ANALISTA   : M.TAVARES                                      
000500*     PROGRAMADOR: M.TAVARES                                      
000600*     FINALIDADE : AREA DE CONTROLE (COMMAREA) PASSADA PELO       
000700*                  GESSKI-COB A CADA SUB-ROTINA DE SERVICO        
000800*                  (CURSO-COB, INSTR-COB, PISTA-COB, ASSIN-COB,   
000900*                  ESQUI-COB, MATRIC-COB), NO PADRAO DE CHAMADA   
001000*                  ESTATICA COM PASSAGEM DE PARAMETROS ADOTADO    
001100*                  NESTA CASA PARA SUB-ROTINAS DE SERVICO.        
001200*                  NIVEL 01 FORNECIDO POR QUEM FIZER O COPY.      
001300*     VRS         DATA           DESCRICAO                          CTL001
001400*     1.0         14/02/2013     IMPLANTACAO - M.TAVARES            CTL001
001500*     1.1         30/09/2019     AMPLIADA TABELA DE RETORNO DE      CTL002
001600*                                04 P/ 40 POSICOES (WCO-4401)       CTL002
001700*     1.2         05/03/2021     INCLUIDA LK-DATA-PROCESSAMENTO     CTL003
001800*                                PARA AS SUB-ROTINAS GRAVAREM A     CTL003
001900*                                DATA DO LOTE NOS CAMPOS DE         CTL003
002000*                                MANUTENCAO SEM CADA UMA TER DE     CTL003
002100*                                ACEITAR DATA DE SISTEMA (WCO-      CTL003
002200*                                2896)                              CTL003
002300***************************************************************** 
002400      05  LK-FUNCAO                PIC X(06).                     
002500      05  LK-ACHOU                 PIC X(01).                     
002600          88  LK-ACHOU-SIM             VALUE 'S'.                 
002700          88  LK-ACHOU-NAO             VALUE 'N'.                 
002800      05  LK-ERRO                  PIC X(01).                     
002900          88  LK-ERRO-SIM              VALUE 'S'.                 
003000          88  LK-ERRO-NAO              VALUE 'N'.                 
003100      05  LK-MENSAGEM-ERRO         PIC X(40).                     
003200      05  LK-CHAVE-1                PIC 9(09).                    
003300      05  LK-CHAVE-1-R  REDEFINES LK-CHAVE-1                      
003400                                   PIC X(09).                     
003500      05  LK-CHAVE-2                PIC 9(09).                    
003600      05  LK-DATA-1                 PIC 9(08).                    
003700      05  LK-DATA-2                 PIC 9(08).                    
003800      05  LK-DATA-PROCESSAMENTO     PIC 9(08).                    
003900      05  LK-TIPO                   PIC X(20).                    
004000      05  LK-QTDE-RESULT            PIC 9(04) COMP.               
004100      05  LK-TAB-RESULT OCCURS 40 TIMES                           
004200                                   INDEXED BY LK-IDX-RESULT.      
004300          10  LK-RESULT-VALOR       PIC S9(09).                   
004400      05  FILLER                   PIC X(04).                     
004500***************************************************************** 
