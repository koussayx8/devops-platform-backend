000100***************************************************************** 
000200*     EMPRESA S / A                                               
000300*     COPYLIB    : CPTRANS                                        
000400*     ANALISTA   : M.TAVARES                                      
000500*     PROGRAMADOR: M.TAVARES                                      
000600*     FINALIDADE : LAYOUT DO ARQUIVO DE TRANSACOES DE ENTRADA     
000700*                  DO LOTE NOTURNO DA ESTACAO DE ESQUI            
000800*                  (GESSKI-COB). TR-FUNCAO IDENTIFICA A OPERACAO  
000900*                  E A VISAO DE TR-DADOS A SER USADA.             
001000*     VRS         DATA           DESCRICAO                          TRN001
001100*     1.0         14/02/2013     IMPLANTACAO - M.TAVARES            TRN001
001200*     1.1         21/05/2015     AMPLIADA TR-DADOS-ESQUIADOR        TRN002
001300*                                PARA CARGA DE DATA/TIPO DE         TRN002
001400*                                ASSINATURA E ID DE PISTA NA        TRN002
001500*                                VINCULACAO (WCO-1950)              TRN002
001600*     1.2         11/03/2016     AMPLIADA TR-DADOS-MATRICULA        TRN003
001700*                                PARA CONSULTA DE SEMANAS POR       TRN003
001800*                                INSTRUTOR/SUPORTE (WCO-2240)       TRN003
001900***************************************************************** 
002000      05  TR-FUNCAO                PIC X(06).                     
002100      05  TR-DADOS                 PIC X(155).                    
002200      05  TR-DADOS-CURSO  REDEFINES TR-DADOS.                     
002300          10  TR-CRS-NUM            PIC 9(09).                    
002400          10  TR-CRS-LEVEL          PIC 9(02).                    
002500          10  TR-CRS-TIPO           PIC X(20).                    
002600          10  TR-CRS-SUPORTE        PIC X(10).                    
002700          10  TR-CRS-PRECO          PIC 9(05)V9(02).              
002800          10  TR-CRS-SLOT           PIC 9(02).                    
002900          10  FILLER                PIC X(105).                   
003000      05  TR-DADOS-INSTRUTOR  REDEFINES TR-DADOS.                 
003100          10  TR-INS-NUM            PIC 9(09).                    
003200          10  TR-INS-NOME-1         PIC X(30).                    
003300          10  TR-INS-NOME-2         PIC X(30).                    
003400          10  TR-INS-DATA-ADM       PIC 9(08).                    
003500          10  TR-INS-CURSO-ID       PIC 9(09).                    
003600          10  FILLER                PIC X(69).                    
003700      05  TR-DADOS-PISTA  REDEFINES TR-DADOS.                     
003800          10  TR-PIS-NUM            PIC 9(09).                    
003900          10  TR-PIS-NOME           PIC X(30).                    
004000          10  TR-PIS-COR            PIC X(10).                    
004100          10  TR-PIS-COMPR          PIC 9(05).                    
004200          10  TR-PIS-DECLIVE        PIC 9(03).                    
004300          10  FILLER                PIC X(98).                    
004400      05  TR-DADOS-ASSINATURA  REDEFINES TR-DADOS.                
004500          10  TR-SUB-NUM            PIC 9(09).                    
004600          10  TR-SUB-DT-INICIO      PIC 9(08).                    
004700          10  TR-SUB-DT-FIM         PIC 9(08).                    
004800          10  TR-SUB-PRECO          PIC 9(05)V9(02).              
004900          10  TR-SUB-TIPO           PIC X(10).                    
005000          10  FILLER                PIC X(113).                   
005100      05  TR-DADOS-ESQUIADOR  REDEFINES TR-DADOS.                 
005200          10  TR-SKI-NUM            PIC 9(09).                    
005300          10  TR-SKI-NOME-1         PIC X(30).                    
005400          10  TR-SKI-NOME-2         PIC X(30).                    
005500          10  TR-SKI-DT-NASCTO      PIC 9(08).                    
005600          10  TR-SKI-CIDADE         PIC X(30).                    
005700          10  TR-SKI-DT-INICIO      PIC 9(08).                    
005800          10  TR-SKI-TIPO-ASSIN     PIC X(10).                    
005900          10  TR-SKI-ASSIN-ID       PIC 9(09).                    
006000          10  TR-SKI-CURSO-ID       PIC 9(09).                    
006100          10  TR-SKI-PISTA-ID       PIC 9(09).                    
006200          10  FILLER                PIC X(03).                    
006300      05  TR-DADOS-MATRICULA  REDEFINES TR-DADOS.                 
006400          10  TR-REG-NUM            PIC 9(09).                    
006500          10  TR-REG-SEMANA         PIC S9(03).                   
006600          10  TR-REG-ESQUIADOR-ID   PIC 9(09).                    
006700          10  TR-REG-CURSO-ID       PIC 9(09).                    
006800          10  TR-REG-INSTRUTOR-ID   PIC 9(09).                    
006900          10  TR-REG-SUPORTE        PIC X(10).                    
007000          10  FILLER                PIC X(106).                   
007100***************************************************************** 
007200*    REG-TRANSACAO OCUPA 161 CARACTERES (6+155).                  
007300***************************************************************** 
