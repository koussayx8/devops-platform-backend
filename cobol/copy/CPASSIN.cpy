000100***************************************************************** 
000200*     EMPRESA S / A                                               
000300*     COPYLIB    : CPASSIN                                        
000400*     ANALISTA   : M.TAVARES                                      
000500*     PROGRAMADOR: M.TAVARES                                      
000600*     FINALIDADE : LAYOUT DO REGISTRO DE ASSINATURAS (PLANOS) DA  
000700*                  ESTACAO DE ESQUI. NIVEL 01/05 FORNECIDO POR    
000800*                  QUEM FIZER O COPY.                             
000900*     VRS         DATA           DESCRICAO                          SUB001
001000*     1.0         14/02/2013     IMPLANTACAO - M.TAVARES            SUB001
001100*     1.1         03/08/2013     CORRIGIDO CALCULO DE VENCTO NO     SUB002
001200*                                FIM DE MES (CHAMADO WCO-1187)      SUB002
001300*     1.2         15/01/2015     PRECO PASSA A COMPACTADO           SUB003
001400*                                (COMP-3) PARA PADRONIZAR COM       SUB003
001500*                                OS DEMAIS VALORES MONETARIOS       SUB003
001600*                                DA CASA (CHAMADO WCO-1320)         SUB003
001700***************************************************************** 
001800      10  CHAVE-ASSINATURA.                                       
001900          15  NUM-SUB             PIC 9(09).                      
002000      10  SUB-DATA-INICIO.                                        
002100          15  SUB-DI-ANO          PIC 9(04).                      
002200          15  SUB-DI-MES          PIC 9(02).                      
002300          15  SUB-DI-DIA          PIC 9(02).                      
002400      10  START-DATE  REDEFINES SUB-DATA-INICIO                   
002500                                  PIC 9(08).                      
002600      10  SUB-DATA-FIM.                                           
002700          15  SUB-DF-ANO          PIC 9(04).                      
002800          15  SUB-DF-MES          PIC 9(02).                      
002900          15  SUB-DF-DIA          PIC 9(02).                      
003000      10  END-DATE  REDEFINES SUB-DATA-FIM                        
003100                                  PIC 9(08).                      
003200      10  PRICE                   PIC S9(05)V9(02) COMP-3.        
003300      10  TYPE-SUB                PIC X(10).                      
003400          88  PLANO-ANUAL             VALUE 'ANNUAL'.             
003500          88  PLANO-MENSAL            VALUE 'MONTHLY'.            
003600          88  PLANO-SEMESTRAL         VALUE 'SEMESTRIEL'.         
003700      10  SUB-IND-SITUACAO        PIC X(01).                      
003800          88  SUB-SITUACAO-VIGENTE    VALUE 'V'.                  
003900          88  SUB-SITUACAO-VENCIDA    VALUE 'E'.                  
004000      10  FILLER                  PIC X(09).                      
004100***************************************************************** 
004200*    ESTE REGISTRO OCUPA 49 CARACTERES (9+8+8+4+10+1+9).          
004300***************************************************************** 
