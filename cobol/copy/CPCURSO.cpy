000100***************************************************************** 
000200*     EMPRESA S / A                                               
000300*     COPYLIB    : CPCURSO                                        
000400*     ANALISTA   : M.TAVARES                                      
000500*     PROGRAMADOR: M.TAVARES                                      
000600*     FINALIDADE : LAYOUT DO REGISTRO DE CURSOS DA ESTACAO        
000700*                  DE ESQUI (EX-CADCURSO.DAT DO SISTEMA DE NOTAS, 
000800*                  REAPROVEITADO PARA O CONTRATO DA ESTACAO).     
000900*                  O NIVEL 01/05 DESTE REGISTRO E' FORNECIDO POR  
001000*                  QUEM FIZER O COPY (FD, TABELA OU LINKAGE).     
001100*     VRS         DATA           DESCRICAO                          CUR001
001200*     2.0         14/02/2013     ADAPTADO P/ ESTACAO DE ESQUI       CUR001
001300*                                (WCO-3312) - SUBSTITUI O LAYOUT    CUR002
001400*                                DE CURSO ESCOLAR                   CUR002
001500*     2.1         09/07/2014     INCLUIDO SUPORTE (SKI/SNOWBOARD)   CUR003
001600*                                E FAIXA HORARIA - M.TAVARES        CUR003
001700*     2.2         15/01/2015     PRECO PASSA A COMPACTADO           CUR004
001800*                                (COMP-3) PARA PADRONIZAR COM       CUR004
001900*                                OS DEMAIS VALORES MONETARIOS       CUR004
002000*                                DA CASA (CHAMADO WCO-1320)         CUR004
002100***************************************************************** 
002200      10  CHAVE-CURSO.                                            
002300          15  NUM-COURSE          PIC 9(09).                      
002400      10  LEVEL                   PIC 9(02).                      
002500      10  TYPE-COURSE             PIC X(20).                      
002600          88  TIPO-CRS-INDIVIDUAL     VALUE 'INDIVIDUAL'.         
002700          88  TIPO-CRS-COLET-CRIANCA  VALUE 'COLLECTIVE_CHILDREN'.
002800          88  TIPO-CRS-COLET-ADULTO   VALUE 'COLLECTIVE_ADULT'.   
002900      10  SUPPORT                 PIC X(10).                      
003000          88  SUPORTE-SKI             VALUE 'SKI'.                
003100          88  SUPORTE-SNOWBOARD       VALUE 'SNOWBOARD'.          
003200      10  PRICE                   PIC S9(05)V9(02) COMP-3.        
003300      10  TIME-SLOT               PIC 9(02).                      
003400      10  CRS-IND-SITUACAO        PIC X(01).                      
003500          88  CRS-SITUACAO-ATIVO      VALUE 'A'.                  
003600          88  CRS-SITUACAO-INATIVO    VALUE 'I'.                  
003700      10  CRS-DATA-MANUT.                                         
003800          15  CRS-DM-ANO          PIC 9(04).                      
003900          15  CRS-DM-MES          PIC 9(02).                      
004000          15  CRS-DM-DIA          PIC 9(02).                      
004100      10  CRS-DATA-MANUT-R  REDEFINES CRS-DATA-MANUT              
004200                                  PIC 9(08).                      
004300      10  FILLER                  PIC X(14).                      
004400***************************************************************** 
004500*    ESTE REGISTRO OCUPA 70 CARACTERES - VIDE RECORD CONTAINS DO  
004600*    FD QUE EFETUA O COPY DESTE MEMBRO.                           
004700***************************************************************** 
