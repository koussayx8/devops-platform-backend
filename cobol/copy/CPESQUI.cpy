000100***************************************************************** 
000200*     EMPRESA S / A                                               
000300*     COPYLIB    : CPESQUI                                        
000400*     ANALISTA   : M.TAVARES                                      
000500*     PROGRAMADOR: M.TAVARES                                      
000600*     FINALIDADE : LAYOUT DO REGISTRO DE ESQUIADORES DA ESTACAO   
000700*                  (EX-CADALUNO.DAT DO SISTEMA DE NOTAS, MESMO    
000800*                  FORMATO DE NOME/CIDADE/DATA - CONTEUDO DO      
000900*                  CONTRATO DA ESTACAO DE ESQUI). NIVEL 01/05     
001000*                  FORNECIDO POR QUEM FIZER O COPY.               
001100*     VRS         DATA           DESCRICAO                          SKI001
001200*     1.0         14/02/2013     IMPLANTACAO - M.TAVARES            SKI001
001300*     1.1         21/05/2015     INCLUIDAS TABELAS DE PISTAS E      SKI002
001400*                                MATRICULAS DO ESQUIADOR            SKI002
001500***************************************************************** 
001600      10  CHAVE-ESQUIADOR.                                        
001700          15  NUM-SKIER           PIC 9(09).                      
001800      10  FIRST-NAME              PIC X(30).                      
001900      10  LAST-NAME               PIC X(30).                      
002000      10  SKI-DATA-NASCTO.                                        
002100          15  SKI-DN-ANO          PIC 9(04).                      
002200          15  SKI-DN-MES          PIC 9(02).                      
002300          15  SKI-DN-DIA          PIC 9(02).                      
002400      10  DATE-OF-BIRTH  REDEFINES SKI-DATA-NASCTO                
002500                                  PIC 9(08).                      
002600      10  CITY                    PIC X(30).                      
002700      10  SUB-NUM                 PIC 9(09).                      
002800      10  SKI-QTDE-PISTAS         PIC 9(02) COMP.                 
002900      10  SKI-TAB-PISTAS OCCURS 20 TIMES                          
003000                                  INDEXED BY SKI-IDX-PISTA.       
003100          15  PISTE-IDS           PIC 9(09).                      
003200      10  SKI-QTDE-MATRICULAS     PIC 9(02) COMP.                 
003300      10  SKI-TAB-MATRICULAS OCCURS 20 TIMES                      
003400                                  INDEXED BY SKI-IDX-MATRIC.      
003500          15  REGISTRATION-IDS    PIC 9(09).                      
003600      10  SKI-IND-SITUACAO        PIC X(01).                      
003700          88  SKI-SITUACAO-ATIVO      VALUE 'A'.                  
003800          88  SKI-SITUACAO-INATIVO    VALUE 'I'.                  
003900      10  FILLER                  PIC X(05).                      
004000***************************************************************** 
004100*    ESTE REGISTRO OCUPA 486 CARACTERES                           
004200*    (9+30+30+8+30+9+2+180+2+180+1+5).                            
004300***************************************************************** 
