000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID. GESSKI-COB.                                          
000300 AUTHOR. M.TAVARES.                                               
000400 INSTALLATION. EMPRESA S / A - CONTRATO ESTACAO DE ESQUI.         
000500 DATE-WRITTEN. 14/02/2013.                                        
000600 DATE-COMPILED.                                                   
000700 SECURITY. USO INTERNO - ACESSO RESTRITO A OPERACAO DE LOTE.      
000800***************************************************************** 
000900*    PROGRAMA     : GESSKI-COB                                    
001000*    FINALIDADE   : CONTROLE DO LOTE NOTURNO DA ESTACAO DE ESQUI. 
001100*                   CARREGA OS 06 ARQUIVOS MESTRES EM TABELA,     
001200*                   PROCESSA O ARQUIVO DE TRANSACOES DESPACHANDO  
001300*                   PARA A SUB-ROTINA DE SERVICO DE CADA ENTIDADE 
001400*                   (CURSO-COB / INSTR-COB / PISTA-COB / ASSIN-COB
001500*                   / ESQUI-COB / MATRIC-COB) E REGRAVA OS        
001600*                   MESTRES AO FINAL DO LOTE.                     
001700*    ORIGEM       : ESTE PROGRAMA SUBSTITUI O ANTIGO FACAD-COB    
001800*                   (FACHADA INTERATIVA DO SISTEMA DE NOTAS, QUE  
001900*                   DAVA CHAIN PARA UM .EXE POR OPCAO DE MENU).   
002000*                   MANTIDA A REGRA DE A FACHADA NUNCA TOCAR      
002100*                   DIRETAMENTE EM ARQUIVO MESTRE - AGORA QUEM    
002200*                   FAZ A E/S DAS TABELAS SAO AS SUB-ROTINAS      
002300*                   CHAMADAS POR CALL ESTATICO.                   
002400*---------------------------------------------------------------* 
002500*    HISTORICO DE ALTERACOES                                      
002600*    VRS    DATA         PROGRAMADOR    CHAMADO      DESCRICAO    
002700*    1.0    14/02/2013    M.TAVARES     WCO-3312     IMPLANTACAO  
002800*                                                     DO LOTE DA  
002900*                                                     ESTACAO DE  
003000*                                                     ESQUI, EM   
003100*                                                     SUBSTITUICAO
003200*                                                     AO FACAD-COB
003300*                                                     DO SISTEMA  
003400*                                                     DE NOTAS.   
003500*    1.1    03/08/2013    M.TAVARES     WCO-1187     CORRIGIDO    
003600*                                                     CALCULO DE  
003700*                                                     VENCIMENTO  
003800*                                                     DE          
003900*                                                     ASSINATURA  
004000*                                                     VIRADO P/   
004100*                                                     ASSIN-COB.  
004200*    1.2    21/05/2015    M.TAVARES     WCO-1950     INCLUIDAS    
004300*                                                     TRANSACOES  
004400*                                                     DE          
004500*                                                     ASSOCIACAO  
004600*                                                     ESQUIADOR X 
004700*                                                     PISTA E     
004800*                                                     ESQUIADOR X 
004900*                                                     CURSO.      
005000*    1.3    11/03/2016    M.TAVARES     WCO-2240     NUM-WEEK     
005100*                                                     PASSA A     
005200*                                                     ACEITAR ZERO
005300*                                                     E NEGATIVO  
005400*                                                     SEM CRITICA.
005500*    1.4    30/09/2019    M.TAVARES     WCO-4401     INCLUIDA     
005600*                                                     TRANSACAO DE
005700*                                                     SEMANAS DE  
005800*                                                     INSTRUTOR   
005900*                                                     POR         
006000*                                                     MODALIDADE  
006100*                                                     (NUM-WEEKS- 
006200*                                                     BY-         
006300*                                                     INSTRUCTOR).
006400*    1.5    14/01/2020    E.SOUZA       WCO-0099     AUDITORIA DA 
006500*                                                     CARGA       
006600*                                                     INICIAL     
006700*                                                     APONTOU     
006800*                                                     SECULO      
006900*                                                     TROCADO EM  
007000*                                                     DATAS DE    
007100*                                                     MANUTENCAO  
007200*                                                     DE CURSO/   
007300*                                                     PISTA/      
007400*                                                     ESQUIADOR/  
007500*                                                     ASSINATURA. 
007600*                                                     CORRIGIDA A 
007700*                                                     CRITICA DE  
007800*                                                     CCYY.       
007900*    1.6    05/03/2021    M.TAVARES     WCO-2896     INCLUIDA     
008000*                                                     OBTENCAO DA 
008100*                                                     DATA DE     
008200*                                                     SISTEMA NO  
008300*                                                     INICIO DO   
008400*                                                     LOTE (COM   
008500*                                                     JANELA DE   
008600*                                                     SECULO) E   
008700*                                                     GRAVACAO EM 
008800*                                                     LK-DATA-    
008900*                                                     PROCESSA-   
009000*                                                     MENTO, PARA 
009100*                                                     AS SUB-     
009200*                                                     ROTINAS     
009300*                                                     PARAREM DE  
009400*                                                     GRAVAR DATA 
009500*                                                     DE          
009600*                                                     MANUTENCAO  
009700*                                                     EM BRANCO.  
009800***************************************************************** 
009900                                                                  
010000 ENVIRONMENT DIVISION.                                            
010100                                                                  
010200 CONFIGURATION SECTION.                                           
010300 SPECIAL-NAMES.                                                   
010400     C01 IS TOP-OF-FORM                                           
010500     CLASS CLASSE-NUMERICA IS '0' THRU '9'                        
010600     UPSI-0 ON STATUS IS SW-REPROCESSO-LIGADO                     
010700     UPSI-0 OFF STATUS IS SW-REPROCESSO-DESLIGADO.                
010800                                                                  
010900 INPUT-OUTPUT SECTION.                                            
011000 FILE-CONTROL.                                                    
011100     SELECT CURSO-FILE   ASSIGN TO CURSOMST                       
011200                          ORGANIZATION IS RELATIVE                
011300                          ACCESS MODE IS SEQUENTIAL               
011400                          FILE STATUS IS STATUS-CRS.              
011500                                                                  
011600     SELECT INSTR-FILE    ASSIGN TO INSTRMST                      
011700                          ORGANIZATION IS RELATIVE                
011800                          ACCESS MODE IS SEQUENTIAL               
011900                          FILE STATUS IS STATUS-INS.              
012000                                                                  
012100     SELECT PISTA-FILE    ASSIGN TO PISTAMST                      
012200                          ORGANIZATION IS RELATIVE                
012300                          ACCESS MODE IS SEQUENTIAL               
012400                          FILE STATUS IS STATUS-PIS.              
012500                                                                  
012600     SELECT ASSIN-FILE    ASSIGN TO ASSINMST                      
012700                          ORGANIZATION IS RELATIVE                
012800                          ACCESS MODE IS SEQUENTIAL               
012900                          FILE STATUS IS STATUS-SUB.              
013000                                                                  
013100     SELECT ESQUI-FILE    ASSIGN TO ESQUIMST                      
013200                          ORGANIZATION IS RELATIVE                
013300                          ACCESS MODE IS SEQUENTIAL               
013400                          FILE STATUS IS STATUS-SKI.              
013500                                                                  
013600     SELECT MATRIC-FILE   ASSIGN TO MATRCMST                      
013700                          ORGANIZATION IS RELATIVE                
013800                          ACCESS MODE IS SEQUENTIAL               
013900                          FILE STATUS IS STATUS-REG.              
014000                                                                  
014100     SELECT TRANSACAO-FILE ASSIGN TO TRANSDIA                     
014200                          ORGANIZATION IS SEQUENTIAL              
014300                          ACCESS MODE IS SEQUENTIAL               
014400                          FILE STATUS IS STATUS-TRN.              
014500                                                                  
014600 DATA DIVISION.                                                   
014700                                                                  
014800 FILE SECTION.                                                    
014900 FD  CURSO-FILE                                                   
015000     LABEL RECORD STANDARD                                        
015100     VALUE OF FILE-ID 'CURSOMST'.                                 
015200 01  REG-CURSO.                                                   
015300     COPY CPCURSO.                                                
015400                                                                  
015500 FD  INSTR-FILE                                                   
015600     LABEL RECORD STANDARD                                        
015700     VALUE OF FILE-ID 'INSTRMST'.                                 
015800 01  REG-INSTRUTOR.                                               
015900     COPY CPINSTR.                                                
016000                                                                  
016100 FD  PISTA-FILE                                                   
016200     LABEL RECORD STANDARD                                        
016300     VALUE OF FILE-ID 'PISTAMST'.                                 
016400 01  REG-PISTA.                                                   
016500     COPY CPPISTA.                                                
016600                                                                  
016700 FD  ASSIN-FILE                                                   
016800     LABEL RECORD STANDARD                                        
016900     VALUE OF FILE-ID 'ASSINMST'.                                 
017000 01  REG-ASSINATURA.                                              
017100     COPY CPASSIN.                                                
017200                                                                  
017300 FD  ESQUI-FILE                                                   
017400     LABEL RECORD STANDARD                                        
017500     VALUE OF FILE-ID 'ESQUIMST'.                                 
017600 01  REG-ESQUIADOR.                                               
017700     COPY CPESQUI.                                                
017800                                                                  
017900 FD  MATRIC-FILE                                                  
018000     LABEL RECORD STANDARD                                        
018100     VALUE OF FILE-ID 'MATRCMST'.                                 
018200 01  REG-MATRICULA.                                               
018300     COPY CPMATRIC.                                               
018400                                                                  
018500 FD  TRANSACAO-FILE                                               
018600     LABEL RECORD STANDARD                                        
018700     VALUE OF FILE-ID 'TRANSDIA'.                                 
018800 01  REG-TRANSACAO.                                               
018900     COPY CPTRANS.                                                
019000                                                                  
019100 WORKING-STORAGE SECTION.                                         
019200                                                                  
019300*    CONTADORES E INDICADORES AVULSOS DO LOTE - NIVEL 77          
019400*    (PADRAO DESTA CASA PARA ITENS DE TRABALHO SEM GRUPO).        
019500 77  WS-QTDE-CHAMADAS-SUBRO       PIC 9(07) COMP VALUE ZERO.      
019600 77  WS-QTDE-REG-LIDOS            PIC 9(07) COMP VALUE ZERO.      
019700 77  WS-QTDE-REG-GRAVADOS         PIC 9(07) COMP VALUE ZERO.      
019800 77  WS-SW-DATA-OBTIDA            PIC X(01) VALUE 'N'.            
019900     88  WS-DATA-OBTIDA-SIM           VALUE 'S'.                  
020000 77  WS-IND-RETORNO-JOB           PIC 9(01) VALUE ZERO.           
020100                                                                  
020200 01  WS-STATUS-ARQUIVOS.                                          
020300     05  STATUS-CRS              PIC X(02) VALUE SPACES.          
020400         88  STATUS-CRS-OK           VALUE '00'.                  
020500         88  STATUS-CRS-FIM           VALUE '10'.                 
020600     05  STATUS-INS              PIC X(02) VALUE SPACES.          
020700         88  STATUS-INS-OK           VALUE '00'.                  
020800         88  STATUS-INS-FIM           VALUE '10'.                 
020900     05  STATUS-PIS              PIC X(02) VALUE SPACES.          
021000         88  STATUS-PIS-OK           VALUE '00'.                  
021100         88  STATUS-PIS-FIM           VALUE '10'.                 
021200     05  STATUS-SUB              PIC X(02) VALUE SPACES.          
021300         88  STATUS-SUB-OK           VALUE '00'.                  
021400         88  STATUS-SUB-FIM           VALUE '10'.                 
021500     05  STATUS-SKI              PIC X(02) VALUE SPACES.          
021600         88  STATUS-SKI-OK           VALUE '00'.                  
021700         88  STATUS-SKI-FIM           VALUE '10'.                 
021800     05  STATUS-REG              PIC X(02) VALUE SPACES.          
021900         88  STATUS-REG-OK           VALUE '00'.                  
022000         88  STATUS-REG-FIM           VALUE '10'.                 
022100     05  STATUS-TRN              PIC X(02) VALUE SPACES.          
022200         88  STATUS-TRN-OK           VALUE '00'.                  
022300         88  STATUS-TRN-FIM           VALUE '10'.                 
022400     05  FILLER                   PIC X(02) VALUE SPACES.         
022500                                                                  
022600 01  WS-CONTADORES-LOTE.                                          
022700     05  WS-QTDE-TRANS-LIDAS      PIC 9(07) COMP VALUE ZERO.      
022800     05  WS-QTDE-TRANS-OK         PIC 9(07) COMP VALUE ZERO.      
022900     05  WS-QTDE-TRANS-ERRO       PIC 9(07) COMP VALUE ZERO.      
023000     05  FILLER                   PIC X(02) VALUE SPACES.         
023100                                                                  
023200*    VISAO EM CARACTERES DOS CONTADORES DO LOTE, USADA PARA       
023300*    ZERAR OS TRES CONTADORES NUM SO MOVE NO INICIO DO JOB.       
023400 01  WS-CONTADORES-LOTE-R  REDEFINES WS-CONTADORES-LOTE           
023500                                  PIC X(23).                      
023600                                                                  
023700 01  WS-CRS-TABELA.                                               
023800     05  WS-CRS-QTDE             PIC 9(04) COMP VALUE ZERO.       
023900     05  CRS-REG OCCURS 200 TIMES                                 
024000                                  INDEXED BY WS-CRS-IDX.          
024100         COPY CPCURSO.                                            
024200                                                                  
024300 01  WS-INS-TABELA.                                               
024400     05  WS-INS-QTDE             PIC 9(04) COMP VALUE ZERO.       
024500     05  INS-REG OCCURS 100 TIMES                                 
024600                                  INDEXED BY WS-INS-IDX.          
024700         COPY CPINSTR.                                            
024800                                                                  
024900 01  WS-PIS-TABELA.                                               
025000     05  WS-PIS-QTDE             PIC 9(04) COMP VALUE ZERO.       
025100     05  PIS-REG OCCURS 100 TIMES                                 
025200                                  INDEXED BY WS-PIS-IDX.          
025300         COPY CPPISTA.                                            
025400                                                                  
025500 01  WS-SUB-TABELA.                                               
025600     05  WS-SUB-QTDE             PIC 9(04) COMP VALUE ZERO.       
025700     05  SUB-REG OCCURS 500 TIMES                                 
025800                                  INDEXED BY WS-SUB-IDX.          
025900         COPY CPASSIN.                                            
026000                                                                  
026100 01  WS-SKI-TABELA.                                               
026200     05  WS-SKI-QTDE             PIC 9(04) COMP VALUE ZERO.       
026300     05  SKI-REG OCCURS 2000 TIMES                                
026400                                  INDEXED BY WS-SKI-IDX.          
026500         COPY CPESQUI.                                            
026600                                                                  
026700 01  WS-REG-TABELA.                                               
026800     05  WS-REG-QTDE             PIC 9(04) COMP VALUE ZERO.       
026900     05  MAT-REG OCCURS 2000 TIMES                                
027000                                  INDEXED BY WS-REG-IDX.          
027100         COPY CPMATRIC.                                           
027200                                                                  
027300 01  WS-AREA-CONTROLE.                                            
027400     COPY CPCTRL.                                                 
027500                                                                  
027600 01  WS-MENSAGEM-LOG              PIC X(60) VALUE SPACES.         
027700                                                                  
027800*    DATA DE SISTEMA OBTIDA PELO ACCEPT FROM DATE (AAMMDD) -      
027900*    VIDE HISTORICO 1.6 (WCO-2896).                               
028000 01  WS-DATA-SISTEMA-6.                                           
028100     05  WS-DS6-ANO               PIC 9(02).                      
028200     05  WS-DS6-MES               PIC 9(02).                      
028300     05  WS-DS6-DIA               PIC 9(02).                      
028400                                                                  
028500*    DATA DE SISTEMA EXPANDIDA PARA CCYYMMDD POR JANELA DE        
028600*    SECULO (ANO < 50 = 20XX, CASO CONTRARIO 19XX), GRAVADA NA    
028700*    COMMAREA PARA USO DAS SUB-ROTINAS NOS CAMPOS DE MANUTENCAO.  
028800 01  WS-DATA-SISTEMA-CRITICA.                                     
028900     05  WS-DSC-SECULO            PIC 9(02).                      
029000     05  WS-DSC-ANO               PIC 9(02).                      
029100     05  WS-DSC-MES               PIC 9(02).                      
029200     05  WS-DSC-DIA               PIC 9(02).                      
029300 01  WS-DATA-SISTEMA-CRITICA-R  REDEFINES WS-DATA-SISTEMA-CRITICA 
029400                                  PIC 9(08).                      
029500                                                                  
029600 PROCEDURE DIVISION.                                              
029700                                                                  
029800 0000-CONTROLE-GERAL.                                             
029900     MOVE ZERO TO WS-CONTADORES-LOTE-R                            
030000     PERFORM 0500-OBTEM-DATA-LOTE THRU 0500-FIM-OBTEM             
030100     PERFORM 1000-CARGA-MESTRES THRU 1000-FIM-CARGA               
030200     PERFORM 2000-PROCESSA-TRANSACOES THRU 2000-FIM-PROCESSA      
030300     PERFORM 8000-GRAVA-MESTRES THRU 8000-FIM-GRAVA               
030400     DISPLAY 'GESSKI-COB: TRANS LIDAS  = ' WS-QTDE-TRANS-LIDAS    
030500     DISPLAY 'GESSKI-COB: TRANS OK     = ' WS-QTDE-TRANS-OK       
030600     DISPLAY 'GESSKI-COB: TRANS ERRO   = ' WS-QTDE-TRANS-ERRO     
030700     STOP RUN.                                                    
030800                                                                  
030900 0500-OBTEM-DATA-LOTE.                                            
031000     ACCEPT WS-DATA-SISTEMA-6 FROM DATE                           
031100     IF WS-DS6-ANO < 50                                           
031200        MOVE 20 TO WS-DSC-SECULO                                  
031300     ELSE                                                         
031400        MOVE 19 TO WS-DSC-SECULO.                                 
031500     MOVE WS-DS6-ANO TO WS-DSC-ANO                                
031600     MOVE WS-DS6-MES TO WS-DSC-MES                                
031700     MOVE WS-DS6-DIA TO WS-DSC-DIA                                
031800     MOVE WS-DATA-SISTEMA-CRITICA-R TO LK-DATA-PROCESSAMENTO      
031900     MOVE 'S' TO WS-SW-DATA-OBTIDA.                               
032000 0500-FIM-OBTEM.                                                  
032100     EXIT.                                                        
032200                                                                  
032300 1000-CARGA-MESTRES.                                              
032400     PERFORM 1100-CARGA-CURSO    THRU 1100-FIM-CARGA-CURSO        
032500     PERFORM 1200-CARGA-INSTR    THRU 1200-FIM-CARGA-INSTR        
032600     PERFORM 1300-CARGA-PISTA    THRU 1300-FIM-CARGA-PISTA        
032700     PERFORM 1400-CARGA-ASSIN    THRU 1400-FIM-CARGA-ASSIN        
032800     PERFORM 1500-CARGA-ESQUI    THRU 1500-FIM-CARGA-ESQUI        
032900     PERFORM 1600-CARGA-MATRIC   THRU 1600-FIM-CARGA-MATRIC.      
033000 1000-FIM-CARGA.                                                  
033100     EXIT.                                                        
033200                                                                  
033300 1100-CARGA-CURSO.                                                
033400     OPEN INPUT CURSO-FILE                                        
033500     IF NOT STATUS-CRS-OK                                         
033600        AND NOT STATUS-CRS-FIM                                    
033700        DISPLAY 'GESSKI-COB: CURSOMST INEXISTENTE - LOTE INICIAL' 
033800        GO TO 1100-FIM-CARGA-CURSO.                               
033900 1110-LE-CURSO.                                                   
034000     READ CURSO-FILE                                              
034100         AT END GO TO 1100-FIM-CARGA-CURSO.                       
034200     SET WS-CRS-IDX TO WS-CRS-QTDE                                
034300     SET WS-CRS-IDX UP BY 1                                       
034400     ADD 1 TO WS-CRS-QTDE                                         
034500     MOVE REG-CURSO TO CRS-REG (WS-CRS-IDX)                       
034600     GO TO 1110-LE-CURSO.                                         
034700 1100-FIM-CARGA-CURSO.                                            
034800     IF STATUS-CRS-OK OR STATUS-CRS-FIM                           
034900        CLOSE CURSO-FILE.                                         
035000     EXIT.                                                        
035100                                                                  
035200 1200-CARGA-INSTR.                                                
035300     OPEN INPUT INSTR-FILE                                        
035400     IF NOT STATUS-INS-OK                                         
035500        AND NOT STATUS-INS-FIM                                    
035600        DISPLAY 'GESSKI-COB: INSTRMST INEXISTENTE - LOTE INICIAL' 
035700        GO TO 1200-FIM-CARGA-INSTR.                               
035800 1210-LE-INSTR.                                                   
035900     READ INSTR-FILE                                              
036000         AT END GO TO 1200-FIM-CARGA-INSTR.                       
036100     SET WS-INS-IDX TO WS-INS-QTDE                                
036200     SET WS-INS-IDX UP BY 1                                       
036300     ADD 1 TO WS-INS-QTDE                                         
036400     MOVE REG-INSTRUTOR TO INS-REG (WS-INS-IDX)                   
036500     GO TO 1210-LE-INSTR.                                         
036600 1200-FIM-CARGA-INSTR.                                            
036700     IF STATUS-INS-OK OR STATUS-INS-FIM                           
036800        CLOSE INSTR-FILE.                                         
036900     EXIT.                                                        
037000                                                                  
037100 1300-CARGA-PISTA.                                                
037200     OPEN INPUT PISTA-FILE                                        
037300     IF NOT STATUS-PIS-OK                                         
037400        AND NOT STATUS-PIS-FIM                                    
037500        DISPLAY 'GESSKI-COB: PISTAMST INEXISTENTE - LOTE INICIAL' 
037600        GO TO 1300-FIM-CARGA-PISTA.                               
037700 1310-LE-PISTA.                                                   
037800     READ PISTA-FILE                                              
037900         AT END GO TO 1300-FIM-CARGA-PISTA.                       
038000     SET WS-PIS-IDX TO WS-PIS-QTDE                                
038100     SET WS-PIS-IDX UP BY 1                                       
038200     ADD 1 TO WS-PIS-QTDE                                         
038300     MOVE REG-PISTA TO PIS-REG (WS-PIS-IDX)                       
038400     GO TO 1310-LE-PISTA.                                         
038500 1300-FIM-CARGA-PISTA.                                            
038600     IF STATUS-PIS-OK OR STATUS-PIS-FIM                           
038700        CLOSE PISTA-FILE.                                         
038800     EXIT.                                                        
038900                                                                  
039000 1400-CARGA-ASSIN.                                                
039100     OPEN INPUT ASSIN-FILE                                        
039200     IF NOT STATUS-SUB-OK                                         
039300        AND NOT STATUS-SUB-FIM                                    
039400        DISPLAY 'GESSKI-COB: ASSINMST INEXISTENTE - LOTE INICIAL' 
039500        GO TO 1400-FIM-CARGA-ASSIN.                               
039600 1410-LE-ASSIN.                                                   
039700     READ ASSIN-FILE                                              
039800         AT END GO TO 1400-FIM-CARGA-ASSIN.                       
039900     SET WS-SUB-IDX TO WS-SUB-QTDE                                
040000     SET WS-SUB-IDX UP BY 1                                       
040100     ADD 1 TO WS-SUB-QTDE                                         
040200     MOVE REG-ASSINATURA TO SUB-REG (WS-SUB-IDX)                  
040300     GO TO 1410-LE-ASSIN.                                         
040400 1400-FIM-CARGA-ASSIN.                                            
040500     IF STATUS-SUB-OK OR STATUS-SUB-FIM                           
040600        CLOSE ASSIN-FILE.                                         
040700     EXIT.                                                        
040800                                                                  
040900 1500-CARGA-ESQUI.                                                
041000     OPEN INPUT ESQUI-FILE                                        
041100     IF NOT STATUS-SKI-OK                                         
041200        AND NOT STATUS-SKI-FIM                                    
041300        DISPLAY 'GESSKI-COB: ESQUIMST INEXISTENTE - LOTE INICIAL' 
041400        GO TO 1500-FIM-CARGA-ESQUI.                               
041500 1510-LE-ESQUI.                                                   
041600     READ ESQUI-FILE                                              
041700         AT END GO TO 1500-FIM-CARGA-ESQUI.                       
041800     SET WS-SKI-IDX TO WS-SKI-QTDE                                
041900     SET WS-SKI-IDX UP BY 1                                       
042000     ADD 1 TO WS-SKI-QTDE                                         
042100     MOVE REG-ESQUIADOR TO SKI-REG (WS-SKI-IDX)                   
042200     GO TO 1510-LE-ESQUI.                                         
042300 1500-FIM-CARGA-ESQUI.                                            
042400     IF STATUS-SKI-OK OR STATUS-SKI-FIM                           
042500        CLOSE ESQUI-FILE.                                         
042600     EXIT.                                                        
042700                                                                  
042800 1600-CARGA-MATRIC.                                               
042900     OPEN INPUT MATRIC-FILE                                       
043000     IF NOT STATUS-REG-OK                                         
043100        AND NOT STATUS-REG-FIM                                    
043200        DISPLAY 'GESSKI-COB: MATRCMST INEXISTENTE - LOTE INICIAL' 
043300        GO TO 1600-FIM-CARGA-MATRIC.                              
043400 1610-LE-MATRIC.                                                  
043500     READ MATRIC-FILE                                             
043600         AT END GO TO 1600-FIM-CARGA-MATRIC.                      
043700     SET WS-REG-IDX TO WS-REG-QTDE                                
043800     SET WS-REG-IDX UP BY 1                                       
043900     ADD 1 TO WS-REG-QTDE                                         
044000     MOVE REG-MATRICULA TO MAT-REG (WS-REG-IDX)                   
044100     GO TO 1610-LE-MATRIC.                                        
044200 1600-FIM-CARGA-MATRIC.                                           
044300     IF STATUS-REG-OK OR STATUS-REG-FIM                           
044400        CLOSE MATRIC-FILE.                                        
044500     EXIT.                                                        
044600                                                                  
044700 2000-PROCESSA-TRANSACOES.                                        
044800     OPEN INPUT TRANSACAO-FILE                                    
044900     IF NOT STATUS-TRN-OK                                         
045000        DISPLAY 'GESSKI-COB: TRANSDIA INEXISTENTE - NADA A FAZER' 
045100        GO TO 2000-FIM-PROCESSA.                                  
045200 2010-LE-TRANSACAO.                                               
045300     READ TRANSACAO-FILE                                          
045400         AT END GO TO 2090-FECHA-TRANSACAO.                       
045500     ADD 1 TO WS-QTDE-TRANS-LIDAS                                 
045600     PERFORM 2100-DESPACHA THRU 2100-FIM-DESPACHA                 
045700     GO TO 2010-LE-TRANSACAO.                                     
045800 2090-FECHA-TRANSACAO.                                            
045900     CLOSE TRANSACAO-FILE.                                        
046000 2000-FIM-PROCESSA.                                               
046100     EXIT.                                                        
046200                                                                  
046300 2100-DESPACHA.                                                   
046400     MOVE SPACES TO LK-MENSAGEM-ERRO                              
046500     MOVE 'N' TO LK-ERRO                                          
046600     MOVE 'N' TO LK-ACHOU                                         
046700     MOVE TR-FUNCAO TO LK-FUNCAO                                  
046800     EVALUATE TR-FUNCAO                                           
046900         WHEN 'CRADD ' WHEN 'CRUPD ' WHEN 'CRGET ' WHEN 'CRLST '  
047000             CALL 'CURSO-COB' USING WS-AREA-CONTROLE              
047100                                     REG-TRANSACAO                
047200                                     WS-CRS-TABELA                
047300         WHEN 'INADD ' WHEN 'INUPD ' WHEN 'INGET ' WHEN 'INLST '  
047400              WHEN 'INASG '                                       
047500             CALL 'INSTR-COB' USING WS-AREA-CONTROLE              
047600                                     REG-TRANSACAO                
047700                                     WS-INS-TABELA                
047800                                     WS-CRS-TABELA                
047900         WHEN 'PSLST ' WHEN 'PSADD ' WHEN 'PSRMV ' WHEN 'PSGET '  
048000             CALL 'PISTA-COB' USING WS-AREA-CONTROLE              
048100                                     REG-TRANSACAO                
048200                                     WS-PIS-TABELA                
048300         WHEN 'SBADD ' WHEN 'SBUPD ' WHEN 'SBGET ' WHEN 'SBTYP '  
048400              WHEN 'SBDAT '                                       
048500             CALL 'ASSIN-COB' USING WS-AREA-CONTROLE              
048600                                     REG-TRANSACAO                
048700                                     WS-SUB-TABELA                
048800         WHEN 'SKLST ' WHEN 'SKADD ' WHEN 'SKACR ' WHEN 'SKSUB '  
048900              WHEN 'SKPIS ' WHEN 'SKRMV ' WHEN 'SKGET '           
049000              WHEN 'SKTYP '                                       
049100             CALL 'ESQUI-COB' USING WS-AREA-CONTROLE              
049200                                     REG-TRANSACAO                
049300                                     WS-SKI-TABELA                
049400                                     WS-SUB-TABELA                
049500                                     WS-PIS-TABELA                
049600                                     WS-CRS-TABELA                
049700                                     WS-REG-TABELA                
049800         WHEN 'RGADD ' WHEN 'RGLST ' WHEN 'RGGET ' WHEN 'RGUPD '  
049900              WHEN 'RGRMV ' WHEN 'RGASK ' WHEN 'RGASC '           
050000              WHEN 'RGACR ' WHEN 'RGNWS '                         
050100             CALL 'MATRIC-COB' USING WS-AREA-CONTROLE             
050200                                     REG-TRANSACAO                
050300                                     WS-REG-TABELA                
050400                                     WS-INS-TABELA                
050500                                     WS-CRS-TABELA                
050600         WHEN OTHER                                               
050700             MOVE 'S' TO LK-ERRO                                  
050800             MOVE 'FUNCAO DE TRANSACAO DESCONHECIDA' TO           
050900                  LK-MENSAGEM-ERRO                                
051000     END-EVALUATE                                                 
051100     IF LK-ERRO-SIM                                               
051200        ADD 1 TO WS-QTDE-TRANS-ERRO                               
051300        MOVE SPACES TO WS-MENSAGEM-LOG                            
051400        STRING 'GESSKI-COB: TRANSACAO REJEITADA - '               
051500               LK-MENSAGEM-ERRO DELIMITED BY SIZE                 
051600               INTO WS-MENSAGEM-LOG                               
051700        DISPLAY WS-MENSAGEM-LOG                                   
051800     ELSE                                                         
051900        ADD 1 TO WS-QTDE-TRANS-OK.                                
052000 2100-FIM-DESPACHA.                                               
052100     EXIT.                                                        
052200                                                                  
052300 8000-GRAVA-MESTRES.                                              
052400     PERFORM 8100-GRAVA-CURSO   THRU 8100-FIM-GRAVA-CURSO         
052500     PERFORM 8200-GRAVA-INSTR   THRU 8200-FIM-GRAVA-INSTR         
052600     PERFORM 8300-GRAVA-PISTA   THRU 8300-FIM-GRAVA-PISTA         
052700     PERFORM 8400-GRAVA-ASSIN   THRU 8400-FIM-GRAVA-ASSIN         
052800     PERFORM 8500-GRAVA-ESQUI   THRU 8500-FIM-GRAVA-ESQUI         
052900     PERFORM 8600-GRAVA-MATRIC  THRU 8600-FIM-GRAVA-MATRIC.       
053000 8000-FIM-GRAVA.                                                  
053100     EXIT.                                                        
053200                                                                  
053300 8100-GRAVA-CURSO.                                                
053400     OPEN OUTPUT CURSO-FILE                                       
053500     SET WS-CRS-IDX TO 1                                          
053600 8110-GRAVA-CURSO-LOOP.                                           
053700     IF WS-CRS-IDX > WS-CRS-QTDE                                  
053800        GO TO 8100-FIM-GRAVA-CURSO.                               
053900     MOVE CRS-REG (WS-CRS-IDX) TO REG-CURSO                       
054000     WRITE REG-CURSO                                              
054100     SET WS-CRS-IDX UP BY 1                                       
054200     GO TO 8110-GRAVA-CURSO-LOOP.                                 
054300 8100-FIM-GRAVA-CURSO.                                            
054400     CLOSE CURSO-FILE.                                            
054500     EXIT.                                                        
054600                                                                  
054700 8200-GRAVA-INSTR.                                                
054800     OPEN OUTPUT INSTR-FILE                                       
054900     SET WS-INS-IDX TO 1                                          
055000 8210-GRAVA-INSTR-LOOP.                                           
055100     IF WS-INS-IDX > WS-INS-QTDE                                  
055200        GO TO 8200-FIM-GRAVA-INSTR.                               
055300     MOVE INS-REG (WS-INS-IDX) TO REG-INSTRUTOR                   
055400     WRITE REG-INSTRUTOR                                          
055500     SET WS-INS-IDX UP BY 1                                       
055600     GO TO 8210-GRAVA-INSTR-LOOP.                                 
055700 8200-FIM-GRAVA-INSTR.                                            
055800     CLOSE INSTR-FILE.                                            
055900     EXIT.                                                        
056000                                                                  
056100 8300-GRAVA-PISTA.                                                
056200     OPEN OUTPUT PISTA-FILE                                       
056300     SET WS-PIS-IDX TO 1                                          
056400 8310-GRAVA-PISTA-LOOP.                                           
056500     IF WS-PIS-IDX > WS-PIS-QTDE                                  
056600        GO TO 8300-FIM-GRAVA-PISTA.                               
056700     MOVE PIS-REG (WS-PIS-IDX) TO REG-PISTA                       
056800     WRITE REG-PISTA                                              
056900     SET WS-PIS-IDX UP BY 1                                       
057000     GO TO 8310-GRAVA-PISTA-LOOP.                                 
057100 8300-FIM-GRAVA-PISTA.                                            
057200     CLOSE PISTA-FILE.                                            
057300     EXIT.                                                        
057400                                                                  
057500 8400-GRAVA-ASSIN.                                                
057600     OPEN OUTPUT ASSIN-FILE                                       
057700     SET WS-SUB-IDX TO 1                                          
057800 8410-GRAVA-ASSIN-LOOP.                                           
057900     IF WS-SUB-IDX > WS-SUB-QTDE                                  
058000        GO TO 8400-FIM-GRAVA-ASSIN.                               
058100     MOVE SUB-REG (WS-SUB-IDX) TO REG-ASSINATURA                  
058200     WRITE REG-ASSINATURA                                         
058300     SET WS-SUB-IDX UP BY 1                                       
058400     GO TO 8410-GRAVA-ASSIN-LOOP.                                 
058500 8400-FIM-GRAVA-ASSIN.                                            
058600     CLOSE ASSIN-FILE.                                            
058700     EXIT.                                                        
058800                                                                  
058900 8500-GRAVA-ESQUI.                                                
059000     OPEN OUTPUT ESQUI-FILE                                       
059100     SET WS-SKI-IDX TO 1                                          
059200 8510-GRAVA-ESQUI-LOOP.                                           
059300     IF WS-SKI-IDX > WS-SKI-QTDE                                  
059400        GO TO 8500-FIM-GRAVA-ESQUI.                               
059500     MOVE SKI-REG (WS-SKI-IDX) TO REG-ESQUIADOR                   
059600     WRITE REG-ESQUIADOR                                          
059700     SET WS-SKI-IDX UP BY 1                                       
059800     GO TO 8510-GRAVA-ESQUI-LOOP.                                 
059900 8500-FIM-GRAVA-ESQUI.                                            
060000     CLOSE ESQUI-FILE.                                            
060100     EXIT.                                                        
060200                                                                  
060300 8600-GRAVA-MATRIC.                                               
060400     OPEN OUTPUT MATRIC-FILE                                      
060500     SET WS-REG-IDX TO 1                                          
060600 8610-GRAVA-MATRIC-LOOP.                                          
060700     IF WS-REG-IDX > WS-REG-QTDE                                  
060800        GO TO 8600-FIM-GRAVA-MATRIC.                              
060900     MOVE MAT-REG (WS-REG-IDX) TO REG-MATRICULA                   
061000     WRITE REG-MATRICULA                                          
061100     SET WS-REG-IDX UP BY 1                                       
061200     GO TO 8610-GRAVA-MATRIC-LOOP.                                
061300 8600-FIM-GRAVA-MATRIC.                                           
061400     CLOSE MATRIC-FILE.                                           
061500     EXIT.                                                        
