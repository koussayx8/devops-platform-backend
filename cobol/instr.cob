000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID. INSTR-COB.                                           
000300 AUTHOR. M.TAVARES.                                               
000400 INSTALLATION. EMPRESA S / A - CONTRATO ESTACAO DE ESQUI.         
000500 DATE-WRITTEN. 14/02/2013.                                        
000600 DATE-COMPILED.                                                   
000700 SECURITY. USO INTERNO - ACESSO RESTRITO A OPERACAO DE LOTE.      
000800***************************************************************** 
000900*    PROGRAMA     : INSTR-COB                                     
001000*    FINALIDADE   : SUB-ROTINA DE MANUTENCAO DA TABELA DE         
001100*                   INSTRUTORES DA ESTACAO DE ESQUI (CADASTRO,    
001200*                   ALTERACAO, CONSULTA, LISTAGEM E VINCULACAO DE 
001300*                   INSTRUTOR A CURSO). CHAMADA POR GESSKI-COB.   
001400*    ORIGEM       : DERIVADO DO ANTIGO CADDISCI.COB/ALTDIS.COB/   
001500*                   CONSDIS.COB DO SISTEMA DE NOTAS (CADASTRO DE  
001600*                   PROFESSOR POR DISCIPLINA), AGORA REUNIDOS EM  
001700*                   UMA SO SUB-ROTINA DE SERVICO.                 
001800*---------------------------------------------------------------* 
001900*    HISTORICO DE ALTERACOES                                      
002000*    VRS    DATA         PROGRAMADOR    CHAMADO      DESCRICAO    
002100*    1.0    14/02/2013    M.TAVARES     WCO-3312     IMPLANTACAO  
002200*                                                     - CADASTRO, 
002300*                                                     ALTERACAO E 
002400*                                                     CONSULTA DE 
002500*                                                     INSTRUTOR.  
002600*    1.1    21/05/2015    M.TAVARES     WCO-1950     INCLUIDA A   
002700*                                                     VINCULACAO  
002800*                                                     DE INSTRUTOR
002900*                                                     A CURSO     
003000*                                                     (INASG) E A 
003100*                                                     LISTAGEM    
003200*                                                     TOTAL       
003300*                                                     (INLST).    
003400*    1.2    14/01/2016    E.SOUZA       WCO-0099     INSTRUTORES  
003500*                                                     TRANSFERIDOS
003600*                                                     DE OUTRA    
003700*                                                     ESTACAO     
003800*                                                     TRAZIAM DATA
003900*                                                     DE ADMISSAO 
004000*                                                     ANTERIOR A  
004100*                                                     2000.       
004200*                                                     INCLUIDA    
004300*                                                     DECOMPOSICAO
004400*                                                     E CRITICA DE
004500*                                                     SECULO      
004600*                                                     (CCYY).     
004700*    1.3    05/03/2021    M.TAVARES     WCO-2896     INCLUIDOS    
004800*                                                     CONTADORES  
004900*                                                     DE CHAMADAS 
005000*                                                     E DE        
005100*                                                     VINCULOS EM 
005200*                                                     NIVEL 77,   
005300*                                                     PARA        
005400*                                                     ACOMPANHAR O
005500*                                                     VOLUME      
005600*                                                     PROCESSADO  
005700*                                                     PELA        
005800*                                                     SUB-ROTINA. 
005900***************************************************************** 
006000                                                                  
006100 ENVIRONMENT DIVISION.                                            
006200                                                                  
006300 CONFIGURATION SECTION.                                           
006400 SPECIAL-NAMES.                                                   
006500     C01 IS TOP-OF-FORM                                           
006600     CLASS CLASSE-NUMERICA IS '0' THRU '9'                        
006700     UPSI-0 ON STATUS IS SW-REPROCESSO-LIGADO                     
006800     UPSI-0 OFF STATUS IS SW-REPROCESSO-DESLIGADO.                
006900                                                                  
007000 DATA DIVISION.                                                   
007100                                                                  
007200 WORKING-STORAGE SECTION.                                         
007300                                                                  
007400*    CONTADORES E INDICADOR AVULSOS DESTA SUB-ROTINA - NIVEL 77   
007500*    (PADRAO DESTA CASA PARA ITENS DE TRABALHO SEM GRUPO).        
007600 77  WS-INS-QTDE-CHAMADAS         PIC 9(05) COMP VALUE ZERO.      
007700 77  WS-INS-QTDE-VINCULOS         PIC 9(05) COMP VALUE ZERO.      
007800 77  WS-INS-SW-TABELA-CHEIA       PIC X(01) VALUE 'N'.            
007900     88  WS-INS-TABELA-CHEIA-SIM      VALUE 'S'.                  
008000                                                                  
008100 01  WS-AREA-TRABALHO.                                            
008200     05  WS-INS-ACHOU-IDX         PIC 9(04) COMP VALUE ZERO.      
008300     05  WS-CRS-ACHOU-IDX         PIC 9(04) COMP VALUE ZERO.      
008400     05  WS-INS-PROX-NUM          PIC 9(09) VALUE ZERO.           
008500     05  WS-INS-IDX-VARRE         PIC 9(04) COMP VALUE ZERO.      
008600     05  WS-CRS-IDX-VARRE         PIC 9(04) COMP VALUE ZERO.      
008700     05  FILLER                   PIC X(04).                      
008800                                                                  
008900*    DATA DE ADMISSAO DECOMPOSTA PARA CRITICA DO SECULO (CCYY)    
009000*    NA INCLUSAO - VIDE HISTORICO 1.2.                            
009100 01  WS-DATA-ADM-CRITICA.                                         
009200     05  WS-DAC-SECULO            PIC 9(02).                      
009300     05  WS-DAC-ANO               PIC 9(02).                      
009400     05  WS-DAC-MES               PIC 9(02).                      
009500     05  WS-DAC-DIA               PIC 9(02).                      
009600 01  WS-DATA-ADM-CRITICA-R  REDEFINES WS-DATA-ADM-CRITICA         
009700                                  PIC 9(08).                      
009800                                                                  
009900 LINKAGE SECTION.                                                 
010000                                                                  
010100 01  LK-AREA-CONTROLE.                                            
010200     COPY CPCTRL.                                                 
010300                                                                  
010400 01  LK-TRANSACAO.                                                
010500     COPY CPTRANS.                                                
010600                                                                  
010700 01  LK-INS-TABELA.                                               
010800     05  LK-INS-QTDE              PIC 9(04) COMP.                 
010900     05  LK-INS-REG OCCURS 100 TIMES                              
011000                                  INDEXED BY LK-INS-IDX.          
011100         COPY CPINSTR.                                            
011200                                                                  
011300 01  LK-CRS-TABELA.                                               
011400     05  LK-CRS-QTDE              PIC 9(04) COMP.                 
011500     05  LK-CRS-REG OCCURS 200 TIMES                              
011600                                  INDEXED BY LK-CRS-IDX.          
011700         COPY CPCURSO.                                            
011800                                                                  
011900 PROCEDURE DIVISION USING LK-AREA-CONTROLE                        
012000                          LK-TRANSACAO                            
012100                          LK-INS-TABELA                           
012200                          LK-CRS-TABELA.                          
012300                                                                  
012400 0000-CONTROLE-INSTR.                                             
012500     ADD 1 TO WS-INS-QTDE-CHAMADAS                                
012600     MOVE 'N' TO LK-ERRO                                          
012700     MOVE 'N' TO LK-ACHOU                                         
012800     MOVE SPACES TO LK-MENSAGEM-ERRO                              
012900     EVALUATE TR-FUNCAO                                           
013000         WHEN 'INADD '                                            
013100             PERFORM 1000-INCLUI-INSTR THRU 1000-FIM-INCLUI       
013200         WHEN 'INUPD '                                            
013300             PERFORM 2000-ALTERA-INSTR THRU 2000-FIM-ALTERA       
013400         WHEN 'INGET '                                            
013500             PERFORM 3000-CONSULTA-INSTR THRU 3000-FIM-CONSULTA   
013600         WHEN 'INLST '                                            
013700             PERFORM 4000-LISTA-INSTR THRU 4000-FIM-LISTA         
013800         WHEN 'INASG '                                            
013900             PERFORM 5000-VINCULA-CURSO THRU 5000-FIM-VINCULA     
014000         WHEN OTHER                                               
014100             MOVE 'S' TO LK-ERRO                                  
014200             MOVE 'FUNCAO INVALIDA EM INSTR-COB' TO               
014300                  LK-MENSAGEM-ERRO                                
014400     END-EVALUATE                                                 
014500     GOBACK.                                                      
014600                                                                  
014700 1000-INCLUI-INSTR.                                               
014800     IF TR-INS-NOME-1 = SPACES                                    
014900        MOVE 'S' TO LK-ERRO                                       
015000        MOVE 'REGISTRO DE INSTRUTOR NULO/AUSENTE' TO              
015100             LK-MENSAGEM-ERRO                                     
015200        GO TO 1000-FIM-INCLUI.                                    
015300     IF LK-INS-QTDE >= 100                                        
015400        MOVE 'S' TO LK-ERRO                                       
015500        MOVE 'S' TO WS-INS-SW-TABELA-CHEIA                        
015600        MOVE 'TABELA DE INSTRUTORES CHEIA' TO LK-MENSAGEM-ERRO    
015700        GO TO 1000-FIM-INCLUI.                                    
015800     MOVE TR-INS-DATA-ADM   TO WS-DATA-ADM-CRITICA-R              
015900     COMPUTE WS-INS-PROX-NUM = LK-INS-QTDE + 1                    
016000     SET LK-INS-IDX TO LK-INS-QTDE                                
016100     SET LK-INS-IDX UP BY 1                                       
016200     ADD 1 TO LK-INS-QTDE                                         
016300     MOVE WS-INS-PROX-NUM   TO NUM-INSTRUCTOR (LK-INS-IDX)        
016400     MOVE TR-INS-NOME-1     TO FIRST-NAME (LK-INS-IDX)            
016500     MOVE TR-INS-NOME-2     TO LAST-NAME (LK-INS-IDX)             
016600     MOVE TR-INS-DATA-ADM   TO DATE-OF-HIRE (LK-INS-IDX)          
016700     MOVE ZERO              TO INS-QTDE-CURSOS (LK-INS-IDX)       
016800     MOVE 'A'               TO INS-IND-SITUACAO (LK-INS-IDX)      
016900     MOVE WS-INS-PROX-NUM   TO LK-CHAVE-1                         
017000     MOVE 'S'               TO LK-ACHOU.                          
017100 1000-FIM-INCLUI.                                                 
017200     EXIT.                                                        
017300                                                                  
017400 2000-ALTERA-INSTR.                                               
017500     IF TR-INS-NOME-1 = SPACES                                    
017600        MOVE 'S' TO LK-ERRO                                       
017700        MOVE 'REGISTRO DE INSTRUTOR NULO/AUSENTE' TO              
017800             LK-MENSAGEM-ERRO                                     
017900        GO TO 2000-FIM-ALTERA.                                    
018000     IF TR-INS-NUM = ZERO                                         
018100        MOVE 'S' TO LK-ERRO                                       
018200        MOVE 'CHAVE DE INSTRUTOR NULA/AUSENTE' TO LK-MENSAGEM-ERRO
018300        GO TO 2000-FIM-ALTERA.                                    
018400     PERFORM 9000-LOCALIZA-INSTR THRU 9000-FIM-LOCALIZA           
018500     IF WS-INS-ACHOU-IDX = ZERO                                   
018600        MOVE 'S' TO LK-ERRO                                       
018700        MOVE 'INSTRUTOR NAO CADASTRADO' TO LK-MENSAGEM-ERRO       
018800        GO TO 2000-FIM-ALTERA.                                    
018900     SET LK-INS-IDX TO WS-INS-ACHOU-IDX                           
019000     MOVE TR-INS-NOME-1     TO FIRST-NAME (LK-INS-IDX)            
019100     MOVE TR-INS-NOME-2     TO LAST-NAME (LK-INS-IDX)             
019200     MOVE TR-INS-DATA-ADM   TO DATE-OF-HIRE (LK-INS-IDX)          
019300     MOVE 'S'               TO LK-ACHOU.                          
019400 2000-FIM-ALTERA.                                                 
019500     EXIT.                                                        
019600                                                                  
019700 3000-CONSULTA-INSTR.                                             
019800     IF TR-INS-NUM = ZERO                                         
019900        MOVE 'S' TO LK-ERRO                                       
020000        MOVE 'CHAVE DE INSTRUTOR NULA/AUSENTE' TO LK-MENSAGEM-ERRO
020100        GO TO 3000-FIM-CONSULTA.                                  
020200     PERFORM 9000-LOCALIZA-INSTR THRU 9000-FIM-LOCALIZA           
020300     IF WS-INS-ACHOU-IDX = ZERO                                   
020400        MOVE 'N' TO LK-ACHOU                                      
020500        GO TO 3000-FIM-CONSULTA.                                  
020600     SET LK-INS-IDX TO WS-INS-ACHOU-IDX                           
020700     MOVE 'S' TO LK-ACHOU                                         
020800     MOVE NUM-INSTRUCTOR (LK-INS-IDX) TO LK-CHAVE-1.              
020900 3000-FIM-CONSULTA.                                               
021000     EXIT.                                                        
021100                                                                  
021200 4000-LISTA-INSTR.                                                
021300     MOVE ZERO TO LK-QTDE-RESULT                                  
021400     SET LK-IDX-RESULT TO 1                                       
021500     SET LK-INS-IDX TO 1                                          
021600 4010-LISTA-INSTR-LOOP.                                           
021700     IF LK-INS-IDX > LK-INS-QTDE                                  
021800        GO TO 4000-FIM-LISTA.                                     
021900     IF LK-QTDE-RESULT < 40                                       
022000        MOVE NUM-INSTRUCTOR (LK-INS-IDX)                          
022100             TO LK-RESULT-VALOR (LK-IDX-RESULT)                   
022200        SET LK-IDX-RESULT UP BY 1                                 
022300        ADD 1 TO LK-QTDE-RESULT.                                  
022400     SET LK-INS-IDX UP BY 1                                       
022500     GO TO 4010-LISTA-INSTR-LOOP.                                 
022600 4000-FIM-LISTA.                                                  
022700     MOVE 'S' TO LK-ACHOU                                         
022800     EXIT.                                                        
022900                                                                  
023000 5000-VINCULA-CURSO.                                              
023100     IF TR-INS-NUM = ZERO OR TR-INS-CURSO-ID = ZERO               
023200        MOVE 'S' TO LK-ERRO                                       
023300        MOVE 'INSTRUTOR OU CURSO NULO/AUSENTE' TO LK-MENSAGEM-ERRO
023400        GO TO 5000-FIM-VINCULA.                                   
023500     PERFORM 9000-LOCALIZA-INSTR THRU 9000-FIM-LOCALIZA           
023600     IF WS-INS-ACHOU-IDX = ZERO                                   
023700        MOVE 'N' TO LK-ACHOU                                      
023800        GO TO 5000-FIM-VINCULA.                                   
023900*    A EXISTENCIA DO CURSO E APENAS CONSULTADA - CURSO NAO        
024000*    CADASTRADO NAO IMPEDE A GRAVACAO DO VINCULO. TOLERANCIA      
024100*    MANTIDA POR DECISAO DE NEGOCIO - VER WCO-1950.               
024200     PERFORM 9100-LOCALIZA-CURSO THRU 9100-FIM-LOCALIZA           
024300     ADD 1 TO WS-INS-QTDE-VINCULOS                                
024400     SET LK-INS-IDX TO WS-INS-ACHOU-IDX                           
024500     MOVE 1                      TO INS-QTDE-CURSOS (LK-INS-IDX)  
024600     MOVE TR-INS-CURSO-ID TO                                      
024700          COURSE-IDS (LK-INS-IDX, 1)                              
024800     MOVE 'S' TO LK-ACHOU.                                        
024900 5000-FIM-VINCULA.                                                
025000     EXIT.                                                        
025100                                                                  
025200 9000-LOCALIZA-INSTR.                                             
025300     MOVE ZERO TO WS-INS-ACHOU-IDX                                
025400     SET WS-INS-IDX-VARRE TO 1                                    
025500 9010-LOCALIZA-INSTR-LOOP.                                        
025600     IF WS-INS-IDX-VARRE > LK-INS-QTDE                            
025700        GO TO 9000-FIM-LOCALIZA.                                  
025800     SET LK-INS-IDX TO WS-INS-IDX-VARRE                           
025900     IF NUM-INSTRUCTOR (LK-INS-IDX) = TR-INS-NUM                  
026000        MOVE WS-INS-IDX-VARRE TO WS-INS-ACHOU-IDX                 
026100        GO TO 9000-FIM-LOCALIZA.                                  
026200     SET WS-INS-IDX-VARRE UP BY 1                                 
026300     GO TO 9010-LOCALIZA-INSTR-LOOP.                              
026400 9000-FIM-LOCALIZA.                                               
026500     EXIT.                                                        
026600                                                                  
026700 9100-LOCALIZA-CURSO.                                             
026800     MOVE ZERO TO WS-CRS-ACHOU-IDX                                
026900     SET WS-CRS-IDX-VARRE TO 1                                    
027000 9110-LOCALIZA-CURSO-LOOP.                                        
027100     IF WS-CRS-IDX-VARRE > LK-CRS-QTDE                            
027200        GO TO 9100-FIM-LOCALIZA.                                  
027300     SET LK-CRS-IDX TO WS-CRS-IDX-VARRE                           
027400     IF NUM-COURSE (LK-CRS-IDX) = TR-INS-CURSO-ID                 
027500        MOVE WS-CRS-IDX-VARRE TO WS-CRS-ACHOU-IDX                 
027600        GO TO 9100-FIM-LOCALIZA.                                  
027700     SET WS-CRS-IDX-VARRE UP BY 1                                 
027800     GO TO 9110-LOCALIZA-CURSO-LOOP.                              
027900 9100-FIM-LOCALIZA.                                               
028000     EXIT.                                                        
