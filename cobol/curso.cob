000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID. CURSO-COB.                                           
000300 AUTHOR. M.TAVARES.                                               
000400 INSTALLATION. EMPRESA S / A - CONTRATO ESTACAO DE ESQUI.         
000500 DATE-WRITTEN. 14/02/2013.                                        
000600 DATE-COMPILED.                                                   
000700 SECURITY. USO INTERNO - ACESSO RESTRITO A OPERACAO DE LOTE.      
000800***************************************************************** 
000900*    PROGRAMA     : CURSO-COB                                     
001000*    FINALIDADE   : SUB-ROTINA DE MANUTENCAO DA TABELA DE CURSOS  
001100*                   DA ESTACAO DE ESQUI (CADASTRO, ALTERACAO,     
001200*                   CONSULTA E LISTAGEM). CHAMADA POR GESSKI-COB  
001300*                   PARA CADA TRANSACAO DE CURSO DO ARQUIVO DO    
001400*                   DIA.                                          
001500*    ORIGEM       : DERIVADO DO ANTIGO CADCURSO.COB/ALTCUR.COB/   
001600*                   CONSCUR.COB DO SISTEMA DE NOTAS, AGORA        
001700*                   REUNIDOS EM UMA SO SUB-ROTINA DE SERVICO.     
001800*---------------------------------------------------------------* 
001900*    HISTORICO DE ALTERACOES                                      
002000*    VRS    DATA         PROGRAMADOR    CHAMADO      DESCRICAO    
002100*    1.0    14/02/2013    M.TAVARES     WCO-3312     IMPLANTACAO  
002200*                                                     - CADASTRO, 
002300*                                                     ALTERACAO E 
002400*                                                     CONSULTA DE 
002500*                                                     CURSO.      
002600*    1.1    09/07/2014    M.TAVARES     WCO-3312     INCLUIDA A   
002700*                                                     OPCAO DE    
002800*                                                     LISTAGEM    
002900*                                                     TOTAL DA    
003000*                                                     TABELA      
003100*                                                     (CRLST).    
003200*    1.2    14/01/2015    E.SOUZA       WCO-0099     AUDITORIA DA 
003300*                                                     CARGA       
003400*                                                     INICIAL     
003500*                                                     APONTOU     
003600*                                                     SECULO      
003700*                                                     TROCADO NA  
003800*                                                     DATA DE     
003900*                                                     MANUTENCAO. 
004000*                                                     CORRIGIDA A 
004100*                                                     CRITICA DE  
004200*                                                     CCYY.       
004300*    1.3    05/03/2021    M.TAVARES     WCO-2896     DATA DE      
004400*                                                     MANUTENCAO  
004500*                                                     DO CURSO    
004600*                                                     PASSA A VIR 
004700*                                                     DE LK-DATA- 
004800*                                                     PROCESSA-   
004900*                                                     MENTO       
005000*                                                     (GESSKI-COB)
005100*                                                     EM VEZ DE   
005200*                                                     FICAR EM    
005300*                                                     BRANCO.     
005400***************************************************************** 
005500                                                                  
005600 ENVIRONMENT DIVISION.                                            
005700                                                                  
005800 CONFIGURATION SECTION.                                           
005900 SPECIAL-NAMES.                                                   
006000     C01 IS TOP-OF-FORM                                           
006100     CLASS CLASSE-NUMERICA IS '0' THRU '9'                        
006200     UPSI-0 ON STATUS IS SW-REPROCESSO-LIGADO                     
006300     UPSI-0 OFF STATUS IS SW-REPROCESSO-DESLIGADO.                
006400                                                                  
006500 DATA DIVISION.                                                   
006600                                                                  
006700 WORKING-STORAGE SECTION.                                         
006800                                                                  
006900*    CONTADORES E INDICADOR AVULSOS DESTA SUB-ROTINA - NIVEL 77   
007000*    (PADRAO DESTA CASA PARA ITENS DE TRABALHO SEM GRUPO).        
007100 77  WS-CRS-QTDE-CHAMADAS         PIC 9(05) COMP VALUE ZERO.      
007200 77  WS-CRS-QTDE-INCLUSOES        PIC 9(05) COMP VALUE ZERO.      
007300 77  WS-CRS-SW-TABELA-CHEIA       PIC X(01) VALUE 'N'.            
007400     88  WS-CRS-TABELA-CHEIA-SIM      VALUE 'S'.                  
007500                                                                  
007600 01  WS-AREA-TRABALHO.                                            
007700     05  WS-CRS-ACHOU-IDX         PIC 9(04) COMP VALUE ZERO.      
007800     05  WS-CRS-PROX-NUM          PIC 9(09) VALUE ZERO.           
007900     05  WS-CRS-DATA-HOJE.                                        
008000         10  WS-CRS-HOJE-ANO      PIC 9(04).                      
008100         10  WS-CRS-HOJE-MES      PIC 9(02).                      
008200         10  WS-CRS-HOJE-DIA      PIC 9(02).                      
008300     05  WS-CRS-DATA-HOJE-R  REDEFINES WS-CRS-DATA-HOJE           
008400                                  PIC 9(08).                      
008500     05  WS-CRS-IDX-VARRE         PIC 9(04) COMP VALUE ZERO.      
008600     05  FILLER                   PIC X(04).                      
008700                                                                  
008800 LINKAGE SECTION.                                                 
008900                                                                  
009000 01  LK-AREA-CONTROLE.                                            
009100     COPY CPCTRL.                                                 
009200                                                                  
009300 01  LK-TRANSACAO.                                                
009400     COPY CPTRANS.                                                
009500                                                                  
009600 01  LK-CRS-TABELA.                                               
009700     05  LK-CRS-QTDE              PIC 9(04) COMP.                 
009800     05  LK-CRS-REG OCCURS 200 TIMES                              
009900                                  INDEXED BY LK-CRS-IDX.          
010000         COPY CPCURSO.                                            
010100                                                                  
010200 PROCEDURE DIVISION USING LK-AREA-CONTROLE                        
010300                          LK-TRANSACAO                            
010400                          LK-CRS-TABELA.                          
010500                                                                  
010600 0000-CONTROLE-CURSO.                                             
010700     ADD 1 TO WS-CRS-QTDE-CHAMADAS                                
010800     MOVE 'N' TO LK-ERRO                                          
010900     MOVE 'N' TO LK-ACHOU                                         
011000     MOVE SPACES TO LK-MENSAGEM-ERRO                              
011100     MOVE LK-DATA-PROCESSAMENTO TO WS-CRS-DATA-HOJE-R             
011200     EVALUATE TR-FUNCAO                                           
011300         WHEN 'CRADD '                                            
011400             PERFORM 1000-INCLUI-CURSO THRU 1000-FIM-INCLUI       
011500         WHEN 'CRUPD '                                            
011600             PERFORM 2000-ALTERA-CURSO THRU 2000-FIM-ALTERA       
011700         WHEN 'CRGET '                                            
011800             PERFORM 3000-CONSULTA-CURSO THRU 3000-FIM-CONSULTA   
011900         WHEN 'CRLST '                                            
012000             PERFORM 4000-LISTA-CURSO THRU 4000-FIM-LISTA         
012100         WHEN OTHER                                               
012200             MOVE 'S' TO LK-ERRO                                  
012300             MOVE 'FUNCAO INVALIDA EM CURSO-COB' TO               
012400                  LK-MENSAGEM-ERRO                                
012500     END-EVALUATE                                                 
012600     GOBACK.                                                      
012700                                                                  
012800 1000-INCLUI-CURSO.                                               
012900     IF TR-CRS-TIPO = SPACES                                      
013000        MOVE 'S' TO LK-ERRO                                       
013100        MOVE 'REGISTRO DE CURSO NULO/AUSENTE' TO LK-MENSAGEM-ERRO 
013200        GO TO 1000-FIM-INCLUI.                                    
013300     IF LK-CRS-QTDE >= 200                                        
013400        MOVE 'S' TO LK-ERRO                                       
013500        MOVE 'S' TO WS-CRS-SW-TABELA-CHEIA                        
013600        MOVE 'TABELA DE CURSOS CHEIA' TO LK-MENSAGEM-ERRO         
013700        GO TO 1000-FIM-INCLUI.                                    
013800     ADD 1 TO WS-CRS-QTDE-INCLUSOES                               
013900     COMPUTE WS-CRS-PROX-NUM = LK-CRS-QTDE + 1                    
014000     SET LK-CRS-IDX TO LK-CRS-QTDE                                
014100     SET LK-CRS-IDX UP BY 1                                       
014200     ADD 1 TO LK-CRS-QTDE                                         
014300     MOVE WS-CRS-PROX-NUM   TO NUM-COURSE (LK-CRS-IDX)            
014400     MOVE TR-CRS-LEVEL      TO LEVEL (LK-CRS-IDX)                 
014500     MOVE TR-CRS-TIPO       TO TYPE-COURSE (LK-CRS-IDX)           
014600     MOVE TR-CRS-SUPORTE    TO SUPPORT (LK-CRS-IDX)               
014700     MOVE TR-CRS-PRECO      TO PRICE (LK-CRS-IDX)                 
014800     MOVE TR-CRS-SLOT       TO TIME-SLOT (LK-CRS-IDX)             
014900     MOVE 'A'               TO CRS-IND-SITUACAO (LK-CRS-IDX)      
015000     MOVE WS-CRS-DATA-HOJE-R TO CRS-DATA-MANUT-R (LK-CRS-IDX)     
015100     MOVE WS-CRS-PROX-NUM   TO LK-CHAVE-1                         
015200     MOVE 'S'               TO LK-ACHOU.                          
015300 1000-FIM-INCLUI.                                                 
015400     EXIT.                                                        
015500                                                                  
015600 2000-ALTERA-CURSO.                                               
015700     IF TR-CRS-TIPO = SPACES                                      
015800        MOVE 'S' TO LK-ERRO                                       
015900        MOVE 'REGISTRO DE CURSO NULO/AUSENTE' TO LK-MENSAGEM-ERRO 
016000        GO TO 2000-FIM-ALTERA.                                    
016100     PERFORM 9000-LOCALIZA-CURSO THRU 9000-FIM-LOCALIZA           
016200     IF WS-CRS-ACHOU-IDX = ZERO                                   
016300        MOVE 'N' TO LK-ACHOU                                      
016400        GO TO 2000-FIM-ALTERA.                                    
016500     SET LK-CRS-IDX TO WS-CRS-ACHOU-IDX                           
016600     MOVE TR-CRS-LEVEL      TO LEVEL (LK-CRS-IDX)                 
016700     MOVE TR-CRS-TIPO       TO TYPE-COURSE (LK-CRS-IDX)           
016800     MOVE TR-CRS-SUPORTE    TO SUPPORT (LK-CRS-IDX)               
016900     MOVE TR-CRS-PRECO      TO PRICE (LK-CRS-IDX)                 
017000     MOVE TR-CRS-SLOT       TO TIME-SLOT (LK-CRS-IDX)             
017100     MOVE WS-CRS-DATA-HOJE-R TO CRS-DATA-MANUT-R (LK-CRS-IDX)     
017200     MOVE 'S'               TO LK-ACHOU.                          
017300 2000-FIM-ALTERA.                                                 
017400     EXIT.                                                        
017500                                                                  
017600 3000-CONSULTA-CURSO.                                             
017700     IF TR-CRS-NUM = ZERO                                         
017800        MOVE 'S' TO LK-ERRO                                       
017900        MOVE 'CHAVE DE CURSO NULA/AUSENTE' TO LK-MENSAGEM-ERRO    
018000        GO TO 3000-FIM-CONSULTA.                                  
018100     PERFORM 9000-LOCALIZA-CURSO THRU 9000-FIM-LOCALIZA           
018200     IF WS-CRS-ACHOU-IDX = ZERO                                   
018300        MOVE 'N' TO LK-ACHOU                                      
018400        GO TO 3000-FIM-CONSULTA.                                  
018500     SET LK-CRS-IDX TO WS-CRS-ACHOU-IDX                           
018600     MOVE 'S' TO LK-ACHOU                                         
018700     MOVE NUM-COURSE (LK-CRS-IDX) TO LK-CHAVE-1.                  
018800 3000-FIM-CONSULTA.                                               
018900     EXIT.                                                        
019000                                                                  
019100 4000-LISTA-CURSO.                                                
019200     MOVE ZERO TO LK-QTDE-RESULT                                  
019300     SET LK-IDX-RESULT TO 1                                       
019400     SET LK-CRS-IDX TO 1                                          
019500 4010-LISTA-CURSO-LOOP.                                           
019600     IF LK-CRS-IDX > LK-CRS-QTDE                                  
019700        GO TO 4000-FIM-LISTA.                                     
019800     IF LK-QTDE-RESULT < 40                                       
019900        MOVE NUM-COURSE (LK-CRS-IDX) TO                           
020000             LK-RESULT-VALOR (LK-IDX-RESULT)                      
020100        SET LK-IDX-RESULT UP BY 1                                 
020200        ADD 1 TO LK-QTDE-RESULT.                                  
020300     SET LK-CRS-IDX UP BY 1                                       
020400     GO TO 4010-LISTA-CURSO-LOOP.                                 
020500 4000-FIM-LISTA.                                                  
020600     MOVE 'S' TO LK-ACHOU                                         
020700     EXIT.                                                        
020800                                                                  
020900 9000-LOCALIZA-CURSO.                                             
021000     MOVE ZERO TO WS-CRS-ACHOU-IDX                                
021100     SET WS-CRS-IDX-VARRE TO 1                                    
021200 9010-LOCALIZA-CURSO-LOOP.                                        
021300     IF WS-CRS-IDX-VARRE > LK-CRS-QTDE                            
021400        GO TO 9000-FIM-LOCALIZA.                                  
021500     SET LK-CRS-IDX TO WS-CRS-IDX-VARRE                           
021600     IF NUM-COURSE (LK-CRS-IDX) = TR-CRS-NUM                      
021700        MOVE WS-CRS-IDX-VARRE TO WS-CRS-ACHOU-IDX                 
021800        GO TO 9000-FIM-LOCALIZA.                                  
021900     SET WS-CRS-IDX-VARRE UP BY 1                                 
022000     GO TO 9010-LOCALIZA-CURSO-LOOP.                              
022100 9000-FIM-LOCALIZA.                                               
022200     EXIT.                                                        
