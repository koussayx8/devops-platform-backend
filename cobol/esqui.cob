000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID. ESQUI-COB.                                           
000300 AUTHOR. M.TAVARES.                                               
000400 INSTALLATION. EMPRESA S / A - CONTRATO ESTACAO DE ESQUI.         
000500 DATE-WRITTEN. 14/02/2013.                                        
000600 DATE-COMPILED.                                                   
000700 SECURITY. USO INTERNO - ACESSO RESTRITO A OPERACAO DE LOTE.      
000800***************************************************************** 
000900*    PROGRAMA     : ESQUI-COB                                     
001000*    FINALIDADE   : SUB-ROTINA DE MANUTENCAO DA TABELA DE         
001100*                   ESQUIADORES DA ESTACAO DE ESQUI (LISTAGEM,    
001200*                   CADASTRO, CADASTRO COM VINCULACAO A CURSO,    
001300*                   VINCULACAO A ASSINATURA, VINCULACAO A PISTA,  
001400*                   EXCLUSAO, CONSULTA E CONSULTA POR TIPO DE     
001500*                   ASSINATURA). CHAMADA POR GESSKI-COB.          
001600*    ORIGEM       : DERIVADO DO ANTIGO CADALUNO.COB/INCALU.COB/   
001700*                   EXCALU.COB DO SISTEMA DE NOTAS (CADASTRO DE   
001800*                   ALUNO), AGORA REUNIDOS EM UMA SO SUB-ROTINA.  
001900*---------------------------------------------------------------* 
002000*    HISTORICO DE ALTERACOES                                      
002100*    VRS    DATA         PROGRAMADOR    CHAMADO      DESCRICAO    
002200*    1.0    14/02/2013    M.TAVARES     WCO-3312     IMPLANTACAO  
002300*                                                     - CADASTRO, 
002400*                                                     CONSULTA E  
002500*                                                     EXCLUSAO DE 
002600*                                                     ESQUIADOR.  
002700*    1.1    21/05/2015    M.TAVARES     WCO-1950     INCLUIDA A   
002800*                                                     VINCULACAO A
002900*                                                     ASSINATURA, 
003000*                                                     A PISTA E O 
003100*                                                     CADASTRO COM
003200*                                                     VINCULACAO A
003300*                                                     CURSO.      
003400*    1.2    12/02/2020    M.TAVARES     WCO-4590     INCLUIDA A   
003500*                                                     CONSULTA POR
003600*                                                     TIPO DE     
003700*                                                     ASSINATURA  
003800*                                                     (SKTYP).    
003900*    1.3    14/01/2021    E.SOUZA       WCO-0099     ESQUIADORES  
004000*                                                     MAIS ANTIGOS
004100*                                                     TINHAM DATA 
004200*                                                     DE          
004300*                                                     NASCIMENTO  
004400*                                                     ANTERIOR A  
004500*                                                     2000 TRATADA
004600*                                                     COM SECULO  
004700*                                                     ERRADO.     
004800*                                                     CORRIGIDA A 
004900*                                                     CRITICA DE  
005000*                                                     CCYY.       
005100*    1.4    05/03/2021    M.TAVARES     WCO-2896     INCLUIDOS    
005200*                                                     CONTADORES  
005300*                                                     DE          
005400*                                                     CHAMADAS,   
005500*                                                     INCLUSOES E 
005600*                                                     EXCLUSOES EM
005700*                                                     NIVEL 77,   
005800*                                                     PARA        
005900*                                                     ACOMPANHAR O
006000*                                                     VOLUME      
006100*                                                     PROCESSADO  
006200*                                                     PELA        
006300*                                                     SUB-ROTINA. 
006400***************************************************************** 
006500                                                                  
006600 ENVIRONMENT DIVISION.                                            
006700                                                                  
006800 CONFIGURATION SECTION.                                           
006900 SPECIAL-NAMES.                                                   
007000     C01 IS TOP-OF-FORM                                           
007100     CLASS CLASSE-NUMERICA IS '0' THRU '9'                        
007200     UPSI-0 ON STATUS IS SW-REPROCESSO-LIGADO                     
007300     UPSI-0 OFF STATUS IS SW-REPROCESSO-DESLIGADO.                
007400                                                                  
007500 DATA DIVISION.                                                   
007600                                                                  
007700 WORKING-STORAGE SECTION.                                         
007800                                                                  
007900*    CONTADORES E INDICADOR AVULSOS DESTA SUB-ROTINA - NIVEL 77   
008000*    (PADRAO DESTA CASA PARA ITENS DE TRABALHO SEM GRUPO).        
008100 77  WS-SKI-QTDE-CHAMADAS         PIC 9(05) COMP VALUE ZERO.      
008200 77  WS-SKI-QTDE-INCLUSOES        PIC 9(05) COMP VALUE ZERO.      
008300 77  WS-SKI-QTDE-EXCLUSOES        PIC 9(05) COMP VALUE ZERO.      
008400 77  WS-SKI-SW-TABELA-CHEIA       PIC X(01) VALUE 'N'.            
008500     88  WS-SKI-TABELA-CHEIA-SIM      VALUE 'S'.                  
008600                                                                  
008700 01  WS-TAB-DIAS-NORMAL.                                          
008800     05  FILLER                   PIC 9(02) VALUE 31.             
008900     05  FILLER                   PIC 9(02) VALUE 28.             
009000     05  FILLER                   PIC 9(02) VALUE 31.             
009100     05  FILLER                   PIC 9(02) VALUE 30.             
009200     05  FILLER                   PIC 9(02) VALUE 31.             
009300     05  FILLER                   PIC 9(02) VALUE 30.             
009400     05  FILLER                   PIC 9(02) VALUE 31.             
009500     05  FILLER                   PIC 9(02) VALUE 31.             
009600     05  FILLER                   PIC 9(02) VALUE 30.             
009700     05  FILLER                   PIC 9(02) VALUE 31.             
009800     05  FILLER                   PIC 9(02) VALUE 30.             
009900     05  FILLER                   PIC 9(02) VALUE 31.             
010000 01  WS-TAB-DIAS-NORMAL-R REDEFINES WS-TAB-DIAS-NORMAL.           
010100     05  WS-DIAS-MES              PIC 9(02) OCCURS 12 TIMES.      
010200                                                                  
010300 01  WS-AREA-TRABALHO.                                            
010400     05  WS-SKI-ACHOU-IDX         PIC 9(04) COMP VALUE ZERO.      
010500     05  WS-SUB-ACHOU-IDX         PIC 9(04) COMP VALUE ZERO.      
010600     05  WS-PIS-ACHOU-IDX         PIC 9(04) COMP VALUE ZERO.      
010700     05  WS-CRS-ACHOU-IDX         PIC 9(04) COMP VALUE ZERO.      
010800     05  WS-SKI-PROX-NUM          PIC 9(09) VALUE ZERO.           
010900     05  WS-SUB-PROX-NUM          PIC 9(09) VALUE ZERO.           
011000     05  WS-REG-PROX-NUM          PIC 9(09) VALUE ZERO.           
011100     05  WS-SKI-IDX-VARRE         PIC 9(04) COMP VALUE ZERO.      
011200     05  WS-SUB-IDX-VARRE         PIC 9(04) COMP VALUE ZERO.      
011300     05  WS-PIS-IDX-VARRE         PIC 9(04) COMP VALUE ZERO.      
011400     05  WS-CRS-IDX-VARRE         PIC 9(04) COMP VALUE ZERO.      
011500     05  WS-TAB-IDX-VARRE         PIC 9(04) COMP VALUE ZERO.      
011600     05  WS-MESES-SOMAR           PIC 9(02) COMP VALUE ZERO.      
011700     05  WS-DIAS-MAX-MES          PIC 9(02) COMP VALUE ZERO.      
011800     05  WS-EH-BISSEXTO           PIC X(01) VALUE 'N'.            
011900         88  WS-ANO-BISSEXTO          VALUE 'S'.                  
012000     05  WS-RESTO-DIVISAO         PIC 9(04) COMP VALUE ZERO.      
012100     05  WS-DATA-PARTIDA.                                         
012200         10  WS-DP-ANO            PIC 9(04).                      
012300         10  WS-DP-MES            PIC 9(02).                      
012400         10  WS-DP-DIA            PIC 9(02).                      
012500     05  WS-DATA-RESULTADO.                                       
012600         10  WS-DR-ANO            PIC 9(04).                      
012700         10  WS-DR-MES            PIC 9(02).                      
012800         10  WS-DR-DIA            PIC 9(02).                      
012900     05  WS-DATA-RESULTADO-R  REDEFINES WS-DATA-RESULTADO         
013000                                  PIC 9(08).                      
013100     05  FILLER                   PIC X(04).                      
013200                                                                  
013300*    DATA DE NASCIMENTO DECOMPOSTA PARA CRITICA DO SECULO (CCYY)  
013400*    NA INCLUSAO - VIDE HISTORICO 1.3.                            
013500 01  WS-DATA-NASC-CRITICA.                                        
013600     05  WS-DNC-SECULO            PIC 9(02).                      
013700     05  WS-DNC-ANO               PIC 9(02).                      
013800     05  WS-DNC-MES               PIC 9(02).                      
013900     05  WS-DNC-DIA               PIC 9(02).                      
014000 01  WS-DATA-NASC-CRITICA-R  REDEFINES WS-DATA-NASC-CRITICA       
014100                                  PIC 9(08).                      
014200                                                                  
014300 LINKAGE SECTION.                                                 
014400                                                                  
014500 01  LK-AREA-CONTROLE.                                            
014600     COPY CPCTRL.                                                 
014700                                                                  
014800 01  LK-TRANSACAO.                                                
014900     COPY CPTRANS.                                                
015000                                                                  
015100 01  LK-SKI-TABELA.                                               
015200     05  LK-SKI-QTDE              PIC 9(04) COMP.                 
015300     05  LK-SKI-REG OCCURS 2000 TIMES                             
015400                                  INDEXED BY LK-SKI-IDX.          
015500         COPY CPESQUI.                                            
015600                                                                  
015700 01  LK-SUB-TABELA.                                               
015800     05  LK-SUB-QTDE              PIC 9(04) COMP.                 
015900     05  LK-SUB-REG OCCURS 500 TIMES                              
016000                                  INDEXED BY LK-SUB-IDX.          
016100         COPY CPASSIN.                                            
016200                                                                  
016300 01  LK-PIS-TABELA.                                               
016400     05  LK-PIS-QTDE              PIC 9(04) COMP.                 
016500     05  LK-PIS-REG OCCURS 100 TIMES                              
016600                                  INDEXED BY LK-PIS-IDX.          
016700         COPY CPPISTA.                                            
016800                                                                  
016900 01  LK-CRS-TABELA.                                               
017000     05  LK-CRS-QTDE              PIC 9(04) COMP.                 
017100     05  LK-CRS-REG OCCURS 200 TIMES                              
017200                                  INDEXED BY LK-CRS-IDX.          
017300         COPY CPCURSO.                                            
017400                                                                  
017500 01  LK-REG-TABELA.                                               
017600     05  LK-REG-QTDE              PIC 9(04) COMP.                 
017700     05  LK-REG-REG OCCURS 2000 TIMES                             
017800                                  INDEXED BY LK-REG-IDX.          
017900         COPY CPMATRIC.                                           
018000                                                                  
018100 PROCEDURE DIVISION USING LK-AREA-CONTROLE                        
018200                          LK-TRANSACAO                            
018300                          LK-SKI-TABELA                           
018400                          LK-SUB-TABELA                           
018500                          LK-PIS-TABELA                           
018600                          LK-CRS-TABELA                           
018700                          LK-REG-TABELA.                          
018800                                                                  
018900 0000-CONTROLE-ESQUI.                                             
019000     ADD 1 TO WS-SKI-QTDE-CHAMADAS                                
019100     MOVE 'N' TO LK-ERRO                                          
019200     MOVE 'N' TO LK-ACHOU                                         
019300     MOVE SPACES TO LK-MENSAGEM-ERRO                              
019400     EVALUATE TR-FUNCAO                                           
019500         WHEN 'SKLST '                                            
019600             PERFORM 1000-LISTA-ESQUI THRU 1000-FIM-LISTA         
019700         WHEN 'SKADD '                                            
019800             PERFORM 2000-INCLUI-ESQUI THRU 2000-FIM-INCLUI       
019900         WHEN 'SKACR '                                            
020000             PERFORM 3000-INCLUI-E-VINCULA THRU 3000-FIM-INCLUI   
020100         WHEN 'SKSUB '                                            
020200             PERFORM 4000-VINCULA-ASSIN THRU 4000-FIM-VINCULA     
020300         WHEN 'SKPIS '                                            
020400             PERFORM 5000-VINCULA-PISTA THRU 5000-FIM-VINCULA     
020500         WHEN 'SKRMV '                                            
020600             PERFORM 6000-EXCLUI-ESQUI THRU 6000-FIM-EXCLUI       
020700         WHEN 'SKGET '                                            
020800             PERFORM 7000-CONSULTA-ESQUI THRU 7000-FIM-CONSULTA   
020900         WHEN 'SKTYP '                                            
021000             PERFORM 8000-CONSULTA-TIPO THRU 8000-FIM-TIPO        
021100         WHEN OTHER                                               
021200             MOVE 'S' TO LK-ERRO                                  
021300             MOVE 'FUNCAO INVALIDA EM ESQUI-COB' TO               
021400                  LK-MENSAGEM-ERRO                                
021500     END-EVALUATE                                                 
021600     GOBACK.                                                      
021700                                                                  
021800 1000-LISTA-ESQUI.                                                
021900     MOVE ZERO TO LK-QTDE-RESULT                                  
022000     SET LK-IDX-RESULT TO 1                                       
022100     SET LK-SKI-IDX TO 1                                          
022200 1010-LISTA-ESQUI-LOOP.                                           
022300     IF LK-SKI-IDX > LK-SKI-QTDE                                  
022400        GO TO 1000-FIM-LISTA.                                     
022500     IF LK-QTDE-RESULT < 40                                       
022600        MOVE NUM-SKIER (LK-SKI-IDX) TO                            
022700             LK-RESULT-VALOR (LK-IDX-RESULT)                      
022800        SET LK-IDX-RESULT UP BY 1                                 
022900        ADD 1 TO LK-QTDE-RESULT.                                  
023000     SET LK-SKI-IDX UP BY 1                                       
023100     GO TO 1010-LISTA-ESQUI-LOOP.                                 
023200 1000-FIM-LISTA.                                                  
023300     MOVE 'S' TO LK-ACHOU                                         
023400     EXIT.                                                        
023500                                                                  
023600 2000-INCLUI-ESQUI.                                               
023700     IF TR-SKI-NOME-1 = SPACES                                    
023800        MOVE 'S' TO LK-ERRO                                       
023900        MOVE 'REGISTRO DE ESQUIADOR NULO/AUSENTE' TO              
024000             LK-MENSAGEM-ERRO                                     
024100        GO TO 2000-FIM-INCLUI.                                    
024200     IF LK-SKI-QTDE >= 2000                                       
024300        MOVE 'S' TO LK-ERRO                                       
024400        MOVE 'S' TO WS-SKI-SW-TABELA-CHEIA                        
024500        MOVE 'TABELA DE ESQUIADORES CHEIA' TO LK-MENSAGEM-ERRO    
024600        GO TO 2000-FIM-INCLUI.                                    
024700     PERFORM 9300-CRIA-ASSINATURA THRU 9300-FIM-CRIA              
024800     IF LK-ERRO-SIM                                               
024900        GO TO 2000-FIM-INCLUI.                                    
025000     PERFORM 9400-GRAVA-ESQUIADOR THRU 9400-FIM-GRAVA             
025100     ADD 1 TO WS-SKI-QTDE-INCLUSOES                               
025200     MOVE WS-SKI-PROX-NUM TO LK-CHAVE-1.                          
025300 2000-FIM-INCLUI.                                                 
025400     EXIT.                                                        
025500                                                                  
025600 3000-INCLUI-E-VINCULA.                                           
025700*    GRAVA O ESQUIADOR PRIMEIRO, DEPOIS CRIA A MATRICULA NO       
025800*    CURSO INFORMADO. A EXISTENCIA DO CURSO E SO CONSULTADA -     
025900*    CURSO NAO ENCONTRADO NAO IMPEDE A GRAVACAO DO ESQUIADOR      
026000*    NEM DA MATRICULA (WCO-1950).                                 
026100     IF TR-SKI-NOME-1 = SPACES                                    
026200        MOVE 'S' TO LK-ERRO                                       
026300        MOVE 'REGISTRO DE ESQUIADOR NULO/AUSENTE' TO              
026400             LK-MENSAGEM-ERRO                                     
026500        GO TO 3000-FIM-INCLUI.                                    
026600     IF LK-SKI-QTDE >= 2000                                       
026700        MOVE 'S' TO LK-ERRO                                       
026800        MOVE 'TABELA DE ESQUIADORES CHEIA' TO LK-MENSAGEM-ERRO    
026900        GO TO 3000-FIM-INCLUI.                                    
027000     PERFORM 9300-CRIA-ASSINATURA THRU 9300-FIM-CRIA              
027100     IF LK-ERRO-SIM                                               
027200        GO TO 3000-FIM-INCLUI.                                    
027300     PERFORM 9400-GRAVA-ESQUIADOR THRU 9400-FIM-GRAVA             
027400     PERFORM 9100-LOCALIZA-CURSO THRU 9100-FIM-LOCALIZA           
027500     IF LK-REG-QTDE >= 2000                                       
027600        MOVE 'S' TO LK-ERRO                                       
027700        MOVE 'TABELA DE MATRICULAS CHEIA' TO LK-MENSAGEM-ERRO     
027800        GO TO 3000-FIM-INCLUI.                                    
027900     COMPUTE WS-REG-PROX-NUM = LK-REG-QTDE + 1                    
028000     SET LK-REG-IDX TO LK-REG-QTDE                                
028100     SET LK-REG-IDX UP BY 1                                       
028200     ADD 1 TO LK-REG-QTDE                                         
028300     MOVE WS-REG-PROX-NUM    TO NUM-REGISTRATION (LK-REG-IDX)     
028400     MOVE ZERO               TO NUM-WEEK (LK-REG-IDX)             
028500     MOVE WS-SKI-PROX-NUM    TO SKIER-NUM (LK-REG-IDX)            
028600     MOVE TR-SKI-CURSO-ID    TO COURSE-NUM (LK-REG-IDX)           
028700     MOVE 'A'                TO MAT-IND-SITUACAO (LK-REG-IDX)     
028800     MOVE WS-DATA-RESULTADO-R TO                                  
028900          MAT-DATA-MATRICULA-R (LK-REG-IDX)                       
029000     MOVE WS-SKI-PROX-NUM    TO LK-CHAVE-1.                       
029100 3000-FIM-INCLUI.                                                 
029200     EXIT.                                                        
029300                                                                  
029400 4000-VINCULA-ASSIN.                                              
029500     IF TR-SKI-NUM = ZERO                                         
029600        MOVE 'S' TO LK-ERRO                                       
029700        MOVE 'ESQUIADOR NULO/AUSENTE' TO LK-MENSAGEM-ERRO         
029800        GO TO 4000-FIM-VINCULA.                                   
029900     PERFORM 9000-LOCALIZA-ESQUI THRU 9000-FIM-LOCALIZA           
030000     IF WS-SKI-ACHOU-IDX = ZERO                                   
030100        MOVE 'S' TO LK-ERRO                                       
030200        MOVE 'ESQUIADOR NAO CADASTRADO' TO LK-MENSAGEM-ERRO       
030300        GO TO 4000-FIM-VINCULA.                                   
030400*    A EXISTENCIA DA ASSINATURA E SO CONSULTADA - ASSINATURA NAO  
030500*    ENCONTRADA NAO IMPEDE A GRAVACAO DO VINCULO (WCO-1950).      
030600     PERFORM 9200-LOCALIZA-ASSIN THRU 9200-FIM-LOCALIZA           
030700     SET LK-SKI-IDX TO WS-SKI-ACHOU-IDX                           
030800     MOVE TR-SKI-ASSIN-ID TO SUB-NUM (LK-SKI-IDX)                 
030900     MOVE 'S' TO LK-ACHOU.                                        
031000 4000-FIM-VINCULA.                                                
031100     EXIT.                                                        
031200                                                                  
031300 5000-VINCULA-PISTA.                                              
031400     IF TR-SKI-NUM = ZERO                                         
031500        MOVE 'S' TO LK-ERRO                                       
031600        MOVE 'ESQUIADOR NULO/AUSENTE' TO LK-MENSAGEM-ERRO         
031700        GO TO 5000-FIM-VINCULA.                                   
031800     PERFORM 9000-LOCALIZA-ESQUI THRU 9000-FIM-LOCALIZA           
031900     IF WS-SKI-ACHOU-IDX = ZERO                                   
032000        MOVE 'S' TO LK-ERRO                                       
032100        MOVE 'ESQUIADOR NAO CADASTRADO' TO LK-MENSAGEM-ERRO       
032200        GO TO 5000-FIM-VINCULA.                                   
032300*    A EXISTENCIA DA PISTA E SO CONSULTADA - PISTA NAO ENCONTRADA 
032400*    NAO IMPEDE A GRAVACAO DO VINCULO. A LISTA DE PISTAS DO       
032500*    ESQUIADOR E SEMPRE ACRESCIDA, NUNCA SUBSTITUIDA (WCO-1950).  
032600     PERFORM 9500-LOCALIZA-PISTA THRU 9500-FIM-LOCALIZA           
032700     SET LK-SKI-IDX TO WS-SKI-ACHOU-IDX                           
032800     IF SKI-QTDE-PISTAS (LK-SKI-IDX) >= 20                        
032900        MOVE 'S' TO LK-ERRO                                       
033000        MOVE 'TABELA DE PISTAS DO ESQUIADOR CHEIA' TO             
033100             LK-MENSAGEM-ERRO                                     
033200        GO TO 5000-FIM-VINCULA.                                   
033300     ADD 1 TO SKI-QTDE-PISTAS (LK-SKI-IDX)                        
033400     SET SKI-IDX-PISTA TO SKI-QTDE-PISTAS (LK-SKI-IDX)            
033500     MOVE TR-SKI-PISTA-ID TO                                      
033600          PISTE-IDS (LK-SKI-IDX, SKI-IDX-PISTA)                   
033700     MOVE 'S' TO LK-ACHOU.                                        
033800 5000-FIM-VINCULA.                                                
033900     EXIT.                                                        
034000                                                                  
034100 6000-EXCLUI-ESQUI.                                               
034200*    SEM CRITICA DE CHAVE NULA NESTA EXCLUSAO POR DECISAO DE      
034300*    NEGOCIO - VER WCO-1950 (O OPERADOR DE LOTE JA GARANTE A      
034400*    CHAVE NA TRANSACAO DE BAIXA).                                
034500     PERFORM 9000-LOCALIZA-ESQUI THRU 9000-FIM-LOCALIZA           
034600     IF WS-SKI-ACHOU-IDX = ZERO                                   
034700        MOVE 'N' TO LK-ACHOU                                      
034800        GO TO 6000-FIM-EXCLUI.                                    
034900     MOVE WS-SKI-ACHOU-IDX TO WS-TAB-IDX-VARRE                    
035000 6010-COMPACTA-LOOP.                                              
035100     COMPUTE WS-SKI-IDX-VARRE = WS-TAB-IDX-VARRE + 1              
035200     IF WS-SKI-IDX-VARRE > LK-SKI-QTDE                            
035300        GO TO 6020-LIMPA-ULTIMA.                                  
035400     MOVE LK-SKI-REG (WS-SKI-IDX-VARRE)                           
035500          TO LK-SKI-REG (WS-TAB-IDX-VARRE)                        
035600     ADD 1 TO WS-TAB-IDX-VARRE                                    
035700     GO TO 6010-COMPACTA-LOOP.                                    
035800 6020-LIMPA-ULTIMA.                                               
035900     SET LK-SKI-IDX TO LK-SKI-QTDE                                
036000     MOVE SPACES TO LK-SKI-REG (LK-SKI-IDX)                       
036100     SUBTRACT 1 FROM LK-SKI-QTDE                                  
036200     ADD 1 TO WS-SKI-QTDE-EXCLUSOES                               
036300     MOVE 'S' TO LK-ACHOU.                                        
036400 6000-FIM-EXCLUI.                                                 
036500     EXIT.                                                        
036600                                                                  
036700 7000-CONSULTA-ESQUI.                                             
036800*    CONSULTA NAO CRITICA CHAVE NULA - AUSENCIA DE GUARDA E       
036900*    INTENCIONAL, POR DECISAO DE NEGOCIO (VER WCO-1950).          
037000     PERFORM 9000-LOCALIZA-ESQUI THRU 9000-FIM-LOCALIZA           
037100     IF WS-SKI-ACHOU-IDX = ZERO                                   
037200        MOVE 'N' TO LK-ACHOU                                      
037300        GO TO 7000-FIM-CONSULTA.                                  
037400     SET LK-SKI-IDX TO WS-SKI-ACHOU-IDX                           
037500     MOVE 'S' TO LK-ACHOU                                         
037600     MOVE NUM-SKIER (LK-SKI-IDX) TO LK-CHAVE-1.                   
037700 7000-FIM-CONSULTA.                                               
037800     EXIT.                                                        
037900                                                                  
038000 8000-CONSULTA-TIPO.                                              
038100     IF TR-SKI-TIPO-ASSIN = SPACES                                
038200        MOVE 'S' TO LK-ERRO                                       
038300        MOVE 'TIPO DE ASSINATURA NULO/AUSENTE' TO                 
038400             LK-MENSAGEM-ERRO                                     
038500        GO TO 8000-FIM-TIPO.                                      
038600     MOVE ZERO TO LK-QTDE-RESULT                                  
038700     SET LK-IDX-RESULT TO 1                                       
038800     SET LK-SKI-IDX TO 1                                          
038900 8010-CONSULTA-TIPO-LOOP.                                         
039000     IF LK-SKI-IDX > LK-SKI-QTDE                                  
039100        GO TO 8000-FIM-TIPO.                                      
039200     IF SUB-NUM (LK-SKI-IDX) = ZERO                               
039300        GO TO 8030-PROXIMO-ESQUI.                                 
039400     MOVE SUB-NUM (LK-SKI-IDX) TO WS-SUB-PROX-NUM                 
039500     PERFORM 9600-LOCALIZA-ASSIN-POR-NUM THRU 9600-FIM-LOCALIZA   
039600     IF WS-SUB-ACHOU-IDX = ZERO                                   
039700        GO TO 8030-PROXIMO-ESQUI.                                 
039800     SET LK-SUB-IDX TO WS-SUB-ACHOU-IDX                           
039900     IF TYPE-SUB (LK-SUB-IDX) NOT = TR-SKI-TIPO-ASSIN             
040000        GO TO 8030-PROXIMO-ESQUI.                                 
040100     IF LK-QTDE-RESULT < 40                                       
040200        MOVE NUM-SKIER (LK-SKI-IDX) TO                            
040300             LK-RESULT-VALOR (LK-IDX-RESULT)                      
040400        SET LK-IDX-RESULT UP BY 1                                 
040500        ADD 1 TO LK-QTDE-RESULT.                                  
040600 8030-PROXIMO-ESQUI.                                              
040700     SET LK-SKI-IDX UP BY 1                                       
040800     GO TO 8010-CONSULTA-TIPO-LOOP.                               
040900 8000-FIM-TIPO.                                                   
041000     MOVE 'S' TO LK-ACHOU                                         
041100     EXIT.                                                        
041200                                                                  
041300 9000-LOCALIZA-ESQUI.                                             
041400     MOVE ZERO TO WS-SKI-ACHOU-IDX                                
041500     SET WS-SKI-IDX-VARRE TO 1                                    
041600 9010-LOCALIZA-ESQUI-LOOP.                                        
041700     IF WS-SKI-IDX-VARRE > LK-SKI-QTDE                            
041800        GO TO 9000-FIM-LOCALIZA.                                  
041900     SET LK-SKI-IDX TO WS-SKI-IDX-VARRE                           
042000     IF NUM-SKIER (LK-SKI-IDX) = TR-SKI-NUM                       
042100        MOVE WS-SKI-IDX-VARRE TO WS-SKI-ACHOU-IDX                 
042200        GO TO 9000-FIM-LOCALIZA.                                  
042300     SET WS-SKI-IDX-VARRE UP BY 1                                 
042400     GO TO 9010-LOCALIZA-ESQUI-LOOP.                              
042500 9000-FIM-LOCALIZA.                                               
042600     EXIT.                                                        
042700                                                                  
042800 9100-LOCALIZA-CURSO.                                             
042900     MOVE ZERO TO WS-CRS-ACHOU-IDX                                
043000     SET WS-CRS-IDX-VARRE TO 1                                    
043100 9110-LOCALIZA-CURSO-LOOP.                                        
043200     IF WS-CRS-IDX-VARRE > LK-CRS-QTDE                            
043300        GO TO 9100-FIM-LOCALIZA.                                  
043400     SET LK-CRS-IDX TO WS-CRS-IDX-VARRE                           
043500     IF NUM-COURSE (LK-CRS-IDX) = TR-SKI-CURSO-ID                 
043600        MOVE WS-CRS-IDX-VARRE TO WS-CRS-ACHOU-IDX                 
043700        GO TO 9100-FIM-LOCALIZA.                                  
043800     SET WS-CRS-IDX-VARRE UP BY 1                                 
043900     GO TO 9110-LOCALIZA-CURSO-LOOP.                              
044000 9100-FIM-LOCALIZA.                                               
044100     EXIT.                                                        
044200                                                                  
044300 9200-LOCALIZA-ASSIN.                                             
044400     MOVE ZERO TO WS-SUB-ACHOU-IDX                                
044500     SET WS-SUB-IDX-VARRE TO 1                                    
044600 9210-LOCALIZA-ASSIN-LOOP.                                        
044700     IF WS-SUB-IDX-VARRE > LK-SUB-QTDE                            
044800        GO TO 9200-FIM-LOCALIZA.                                  
044900     SET LK-SUB-IDX TO WS-SUB-IDX-VARRE                           
045000     IF NUM-SUB (LK-SUB-IDX) = TR-SKI-ASSIN-ID                    
045100        MOVE WS-SUB-IDX-VARRE TO WS-SUB-ACHOU-IDX                 
045200        GO TO 9200-FIM-LOCALIZA.                                  
045300     SET WS-SUB-IDX-VARRE UP BY 1                                 
045400     GO TO 9210-LOCALIZA-ASSIN-LOOP.                              
045500 9200-FIM-LOCALIZA.                                               
045600     EXIT.                                                        
045700                                                                  
045800 9300-CRIA-ASSINATURA.                                            
045900*    CALCULO DO VENCIMENTO DA ASSINATURA IMPLICITA DO ESQUIADOR,  
046000*    REPETINDO A FORMULA DE ASSIN-COB (NAO HA ROTINA COMPARTI-    
046100*    LHADA ENTRE AS DUAS SUB-ROTINAS NO PADRAO DESTA CASA) -      
046200*    WCO-1950.                                                    
046300     IF TR-SKI-TIPO-ASSIN = SPACES                                
046400        MOVE 'S' TO LK-ERRO                                       
046500        MOVE 'TIPO DE ASSINATURA NULO/AUSENTE' TO                 
046600             LK-MENSAGEM-ERRO                                     
046700        GO TO 9300-FIM-CRIA.                                      
046800     EVALUATE TR-SKI-TIPO-ASSIN                                   
046900         WHEN 'ANNUAL'                                            
047000             MOVE 12 TO WS-MESES-SOMAR                            
047100         WHEN 'MONTHLY'                                           
047200             MOVE 01 TO WS-MESES-SOMAR                            
047300         WHEN 'SEMESTRIEL'                                        
047400             MOVE 06 TO WS-MESES-SOMAR                            
047500         WHEN OTHER                                               
047600             MOVE 'S' TO LK-ERRO                                  
047700             MOVE 'TIPO DE ASSINATURA DESCONHECIDO' TO            
047800                  LK-MENSAGEM-ERRO                                
047900             GO TO 9300-FIM-CRIA                                  
048000     END-EVALUATE                                                 
048100     IF LK-SUB-QTDE >= 500                                        
048200        MOVE 'S' TO LK-ERRO                                       
048300        MOVE 'TABELA DE ASSINATURAS CHEIA' TO LK-MENSAGEM-ERRO    
048400        GO TO 9300-FIM-CRIA.                                      
048500     MOVE TR-SKI-DT-INICIO TO WS-DATA-PARTIDA                     
048600     PERFORM 9310-SOMA-MESES THRU 9310-FIM-SOMA-MESES             
048700     COMPUTE WS-SUB-PROX-NUM = LK-SUB-QTDE + 1                    
048800     SET LK-SUB-IDX TO LK-SUB-QTDE                                
048900     SET LK-SUB-IDX UP BY 1                                       
049000     ADD 1 TO LK-SUB-QTDE                                         
049100     MOVE WS-SUB-PROX-NUM    TO NUM-SUB (LK-SUB-IDX)              
049200     MOVE TR-SKI-DT-INICIO   TO START-DATE (LK-SUB-IDX)           
049300     MOVE WS-DATA-RESULTADO-R TO END-DATE (LK-SUB-IDX)            
049400     MOVE ZERO               TO PRICE (LK-SUB-IDX)                
049500     MOVE TR-SKI-TIPO-ASSIN  TO TYPE-SUB (LK-SUB-IDX)             
049600     MOVE 'V'                TO SUB-IND-SITUACAO (LK-SUB-IDX).    
049700 9300-FIM-CRIA.                                                   
049800     EXIT.                                                        
049900                                                                  
050000 9310-SOMA-MESES.                                                 
050100     MOVE WS-DP-ANO TO WS-DR-ANO                                  
050200     COMPUTE WS-DR-MES = WS-DP-MES + WS-MESES-SOMAR               
050300 9320-AJUSTA-ESTOURO-ANO.                                         
050400     IF WS-DR-MES <= 12                                           
050500        GO TO 9330-DETERMINA-BISSEXTO.                            
050600     COMPUTE WS-DR-MES = WS-DR-MES - 12                           
050700     ADD 1 TO WS-DR-ANO                                           
050800     GO TO 9320-AJUSTA-ESTOURO-ANO.                               
050900 9330-DETERMINA-BISSEXTO.                                         
051000     MOVE 'N' TO WS-EH-BISSEXTO                                   
051100     DIVIDE WS-DR-ANO BY 4 GIVING WS-RESTO-DIVISAO                
051200         REMAINDER WS-RESTO-DIVISAO                               
051300     IF WS-RESTO-DIVISAO NOT = ZERO                               
051400        GO TO 9340-CALCULA-LIMITE.                                
051500     MOVE 'S' TO WS-EH-BISSEXTO                                   
051600     DIVIDE WS-DR-ANO BY 100 GIVING WS-RESTO-DIVISAO              
051700         REMAINDER WS-RESTO-DIVISAO                               
051800     IF WS-RESTO-DIVISAO NOT = ZERO                               
051900        GO TO 9340-CALCULA-LIMITE.                                
052000     MOVE 'N' TO WS-EH-BISSEXTO                                   
052100     DIVIDE WS-DR-ANO BY 400 GIVING WS-RESTO-DIVISAO              
052200         REMAINDER WS-RESTO-DIVISAO                               
052300     IF WS-RESTO-DIVISAO = ZERO                                   
052400        MOVE 'S' TO WS-EH-BISSEXTO.                               
052500 9340-CALCULA-LIMITE.                                             
052600     MOVE WS-DIAS-MES (WS-DR-MES) TO WS-DIAS-MAX-MES              
052700     IF WS-DR-MES = 02 AND WS-ANO-BISSEXTO                        
052800        MOVE 29 TO WS-DIAS-MAX-MES.                               
052900     IF WS-DP-DIA > WS-DIAS-MAX-MES                               
053000        MOVE WS-DIAS-MAX-MES TO WS-DR-DIA                         
053100     ELSE                                                         
053200        MOVE WS-DP-DIA TO WS-DR-DIA.                              
053300 9310-FIM-SOMA-MESES.                                             
053400     EXIT.                                                        
053500                                                                  
053600 9400-GRAVA-ESQUIADOR.                                            
053700     MOVE TR-SKI-DT-NASCTO    TO WS-DATA-NASC-CRITICA-R           
053800     COMPUTE WS-SKI-PROX-NUM = LK-SKI-QTDE + 1                    
053900     SET LK-SKI-IDX TO LK-SKI-QTDE                                
054000     SET LK-SKI-IDX UP BY 1                                       
054100     ADD 1 TO LK-SKI-QTDE                                         
054200     MOVE WS-SKI-PROX-NUM     TO NUM-SKIER (LK-SKI-IDX)           
054300     MOVE TR-SKI-NOME-1       TO FIRST-NAME (LK-SKI-IDX)          
054400     MOVE TR-SKI-NOME-2       TO LAST-NAME (LK-SKI-IDX)           
054500     MOVE TR-SKI-DT-NASCTO    TO DATE-OF-BIRTH (LK-SKI-IDX)       
054600     MOVE TR-SKI-CIDADE       TO CITY (LK-SKI-IDX)                
054700     MOVE WS-SUB-PROX-NUM     TO SUB-NUM (LK-SKI-IDX)             
054800     MOVE ZERO                TO SKI-QTDE-PISTAS (LK-SKI-IDX)     
054900     MOVE ZERO                TO SKI-QTDE-MATRICULAS (LK-SKI-IDX) 
055000     MOVE 'A'                 TO SKI-IND-SITUACAO (LK-SKI-IDX).   
055100 9400-FIM-GRAVA.                                                  
055200     EXIT.                                                        
055300                                                                  
055400 9500-LOCALIZA-PISTA.                                             
055500     MOVE ZERO TO WS-PIS-ACHOU-IDX                                
055600     SET WS-PIS-IDX-VARRE TO 1                                    
055700 9510-LOCALIZA-PISTA-LOOP.                                        
055800     IF WS-PIS-IDX-VARRE > LK-PIS-QTDE                            
055900        GO TO 9500-FIM-LOCALIZA.                                  
056000     SET LK-PIS-IDX TO WS-PIS-IDX-VARRE                           
056100     IF NUM-PISTE (LK-PIS-IDX) = TR-SKI-PISTA-ID                  
056200        MOVE WS-PIS-IDX-VARRE TO WS-PIS-ACHOU-IDX                 
056300        GO TO 9500-FIM-LOCALIZA.                                  
056400     SET WS-PIS-IDX-VARRE UP BY 1                                 
056500     GO TO 9510-LOCALIZA-PISTA-LOOP.                              
056600 9500-FIM-LOCALIZA.                                               
056700     EXIT.                                                        
056800                                                                  
056900 9600-LOCALIZA-ASSIN-POR-NUM.                                     
057000     MOVE ZERO TO WS-SUB-ACHOU-IDX                                
057100     SET WS-SUB-IDX-VARRE TO 1                                    
057200 9610-LOCALIZA-ASSIN-POR-NUM-LOOP.                                
057300     IF WS-SUB-IDX-VARRE > LK-SUB-QTDE                            
057400        GO TO 9600-FIM-LOCALIZA.                                  
057500     SET LK-SUB-IDX TO WS-SUB-IDX-VARRE                           
057600     IF NUM-SUB (LK-SUB-IDX) = WS-SUB-PROX-NUM                    
057700        MOVE WS-SUB-IDX-VARRE TO WS-SUB-ACHOU-IDX                 
057800        GO TO 9600-FIM-LOCALIZA.                                  
057900     SET WS-SUB-IDX-VARRE UP BY 1                                 
058000     GO TO 9610-LOCALIZA-ASSIN-POR-NUM-LOOP.                      
058100 9600-FIM-LOCALIZA.                                               
058200     EXIT.                                                        
